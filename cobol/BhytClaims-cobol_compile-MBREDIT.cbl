000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MBREDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    MBREDIT IS THE EDIT PASS FOR NEW BHYT MEMBER-REGISTRATION
001100*    RECORDS.  IT READS THE CANDIDATE FILE PRODUCED BY THE
001200*    ON-LINE REGISTRATION SCREENS, RUNS EVERY RECORD THROUGH THE
001300*    ORDERED FIELD-EDIT CHAIN, CHECKS THE RUN-DATE-DERIVED AGE,
001400*    AND SCANS AN IN-MEMORY TABLE OF ALREADY-ACCEPTED KEYS FOR
001500*    DUPLICATE CCCD/E-MAIL/PHONE.  RECORDS THAT PASS BECOME THE
001600*    CLEAN MEMBER MASTER PICKED UP BY MBRSTAT AND BY THE CLAIMS
001700*    RUN; RECORDS THAT FAIL GO TO THE ERROR LISTING WITH THE
001800*    FIRST-FAILING RULE'S REASON CODE.
001900*
002000*    01-23-88  JS    ORIGINAL, WRITTEN AS DALYEDIT FOR THE
002100*                    PATIENT-ACCOUNTING SYSTEM (DAILY PATIENT/
002200*                    ROOM-CHARGES EDIT AGAINST THE PATMSTR VSAM
002300*                    FILE, WITH TRAILER-RECORD BALANCING).
002400*    04-11-94  JS    REWORKED AS MBREDIT FOR BHYTCLMS - DROPPED
002500*                    THE VSAM PATMSTR LOOKUP, THE DB2 DIAGNOSTIC-
002600*                    CODE TABLE EDITS AND THE TRAILER-RECORD
002700*                    BALANCING, REPLACED WITH THE MEMBER FIELD-
002800*                    EDIT CHAIN (CCCD, GENDER, ROLE, NAME AND
002900*                    ADDRESS LENGTH, PROVINCE/DISTRICT/WARD)
003000*                    (REQUEST 94-052).
003100*    09-19-95  DPB   ADDED THE AGE-AT-REGISTRATION EDIT AND THE
003200*                    IN-MEMORY DUPLICATE-KEY TABLE FOR CCCD/
003300*                    E-MAIL/PHONE - PROVINCIAL OFFICES WERE
003400*                    SEEING THE SAME CCCD REGISTERED TWICE IN ONE
003500*                    BATCH (REQUEST 95-140).
003600*    02-22-99  KLD   Y2K - MEMBER-DATE-OF-BIRTH WIDENED TO 8-
003700*                    DIGIT CCYYMMDD (SEE MBRREC CHANGE LOG), AGE
003800*                    CALCULATION REWORKED TO COMPARE AGAINST THE
003900*                    CENTURY-WINDOWED RUN DATE, TESTED AGAINST
004000*                    1999/2000 SAMPLE BIRTH DATES.  LOGGED PER
004100*                    STANDARD 99-1.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT MEMBER-CANDIDATE-FILE
005600     ASSIGN TO UT-S-MBRCAND
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS CDFCODE.
005900
006000     SELECT MEMBER-CLEAN-FILE
006100     ASSIGN TO UT-S-MBRMSTR
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS MOFCODE.
006400
006500     SELECT MEMBER-ERROR-FILE
006600     ASSIGN TO UT-S-MBRERR
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS MEFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 80 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                      PIC X(80).
007900
008000 FD  MEMBER-CANDIDATE-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 210 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS FD-MBRCAND-REC.
008600 01  FD-MBRCAND-REC                  PIC X(210).
008700
008800 FD  MEMBER-CLEAN-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 210 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS FD-MBRMSTR-REC.
009400 01  FD-MBRMSTR-REC                  PIC X(210).
009500
009600 FD  MEMBER-ERROR-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 215 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-MBRERR-REC.
010200 01  FD-MBRERR-REC.
010300     05  ERR-REASON                  PIC X(03).
010400     05  REST-OF-REC                 PIC X(210).
010500     05  FILLER                      PIC X(02) VALUE SPACES.
010600
010700 WORKING-STORAGE SECTION.
010800 01  FILE-STATUS-CODES.
010900     05  CDFCODE                     PIC X(2).
011000         88  NO-MORE-CANDIDATES          VALUE "10".
011100     05  MOFCODE                     PIC X(2).
011200     05  MEFCODE                     PIC X(2).
011300     05  FILLER                      PIC X(02) VALUE SPACES.
011400
011500* CANDIDATE RECORD IS EDITED IN PLACE IN THE MEMBER-RECORD GROUP
011600* BELOW - THE SAME LAYOUT SERVES AS INPUT, AS THE CLEAN-MASTER
011700* OUTPUT, AND AS THE "REST-OF-REC" PORTION OF A REJECTED RECORD.
011800     COPY MBRREC.
011900
012000 77  WS-REJECT-REASON                PIC X(03).
012100 77  WS-REJECTED-SW                  PIC X(01).
012200     88  WS-CANDIDATE-REJECTED           VALUE "Y".
012300
012400 77  WS-SIG-LEN                      PIC S9(4).
012500
012600 01  WS-AGE-WORK-FIELDS.
012700     05  WS-AGE                      PIC S9(3) COMP.
012800     05  FILLER                      PIC X(05) VALUE SPACES.
012900
013000* ACCEPT FROM DATE GIVES A 6-DIGIT YYMMDD; THE CENTURY WINDOW
013100* BELOW WAS ADDED FOR Y2K (SEE CHANGE LOG) - SAME IDIOM AS CLMADJ.
013200 01  WS-RUN-DATE-WORK.
013300     05  WS-RUN-DATE-6               PIC 9(6).
013400     05  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
013500         10  WS-RUN-YY               PIC 9(2).
013600         10  WS-RUN-MM               PIC 9(2).
013700         10  WS-RUN-DD               PIC 9(2).
013800     05  WS-RUN-DATE-8               PIC 9(8).
013900     05  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
014000         10  WS-RUN-CCYY             PIC 9(4).
014100         10  WS-RUN-MM8              PIC 9(2).
014200         10  WS-RUN-DD8              PIC 9(2).
014300     05  FILLER                      PIC X(02) VALUE SPACES.
014400
014500* IN-MEMORY TABLE OF CCCD/E-MAIL/PHONE ACCEPTED SO FAR THIS RUN -
014600* SEARCHED FOR EVERY NEW CANDIDATE BEFORE IT IS WRITTEN TO THE
014700* CLEAN MASTER.  UNUSED ENTRIES STAY AT SPACES SO THEY NEVER
014800* FALSE-MATCH A POPULATED CANDIDATE FIELD.
014900 01  WS-ACCEPTED-KEY-TABLE.
015000     05  WS-ACCEPTED-KEY-ENTRY OCCURS 3000 TIMES
015100                                INDEXED BY ACK-IDX.
015200         10  ACK-CCCD                PIC X(12) VALUE SPACES.
015300         10  ACK-EMAIL               PIC X(40) VALUE SPACES.
015400         10  ACK-PHONE               PIC X(15) VALUE SPACES.
015500
015600 01  COUNTERS-AND-ACCUMULATORS.
015700     05  RECORDS-READ                PIC S9(9) COMP.
015800     05  RECORDS-ACCEPTED            PIC S9(9) COMP.
015900     05  RECORDS-REJECTED            PIC S9(9) COMP.
016000     05  WS-ACCEPTED-COUNT           PIC S9(5) COMP.
016100     05  FILLER                      PIC X(02) VALUE SPACES.
016200
016300 01  WS-DETAIL-LINE.
016400     05  FILLER                      PIC X(04) VALUE SPACES.
016500     05  WSD-MEMBER-ID               PIC X(10).
016600     05  FILLER                      PIC X(02) VALUE SPACES.
016700     05  WSD-CCCD                    PIC X(12).
016800     05  FILLER                      PIC X(02) VALUE SPACES.
016900     05  WSD-STATUS                  PIC X(08).
017000     05  FILLER                      PIC X(02) VALUE SPACES.
017100     05  WSD-REASON                  PIC X(03).
017200     05  FILLER                      PIC X(37) VALUE SPACES.
017300
017400 01  WS-HEADING-LINE-1.
017500     05  FILLER                      PIC X(30) VALUE
017600             "BHYT MEMBER REGISTRATION EDIT".
017700     05  FILLER                      PIC X(10) VALUE "RUN DATE ".
017800     05  WSH-RUN-DATE                PIC 9(8)/.
017900     05  FILLER                      PIC X(31) VALUE SPACES.
018000
018100 01  WS-TOTALS-LINE-1.
018200     05  FILLER                      PIC X(20) VALUE
018300             "CANDIDATES READ...".
018400     05  WST-READ                    PIC ZZZ,ZZ9.
018500     05  FILLER                      PIC X(52) VALUE SPACES.
018600 01  WS-TOTALS-LINE-2.
018700     05  FILLER                      PIC X(20) VALUE
018800             "RECORDS ACCEPTED..".
018900     05  WST-ACCEPTED                PIC ZZZ,ZZ9.
019000     05  FILLER                      PIC X(52) VALUE SPACES.
019100 01  WS-TOTALS-LINE-3.
019200     05  FILLER                      PIC X(20) VALUE
019300             "RECORDS REJECTED..".
019400     05  WST-REJECTED                PIC ZZZ,ZZ9.
019500     05  FILLER                      PIC X(52) VALUE SPACES.
019600
019700     COPY ABENDREC.
019800
019900 PROCEDURE DIVISION.
020000 000-MAINLINE.
020100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200     PERFORM 100-PROCESS-ONE-CANDIDATE THRU 100-EXIT
020300             UNTIL NO-MORE-CANDIDATES.
020400     PERFORM 900-CLEANUP THRU 900-EXIT.
020500     MOVE ZERO TO RETURN-CODE.
020600     GOBACK.
020700
020800 000-HOUSEKEEPING.
020900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021000     DISPLAY "******** BEGIN JOB MBREDIT ********".
021100     ACCEPT WS-RUN-DATE-6 FROM DATE.                              022299KL
021200     IF WS-RUN-YY < 50
021300         MOVE 20 TO WS-RUN-CCYY(1:2)
021400     ELSE
021500         MOVE 19 TO WS-RUN-CCYY(1:2)
021600     END-IF.
021700     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
021800     MOVE WS-RUN-MM TO WS-RUN-MM8.
021900     MOVE WS-RUN-DD TO WS-RUN-DD8.
022000
022100     OPEN INPUT MEMBER-CANDIDATE-FILE.
022200     OPEN OUTPUT SYSOUT, MEMBER-CLEAN-FILE, MEMBER-ERROR-FILE.
022300
022400     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-ACCEPTED-KEY-TABLE.
022500
022600     MOVE WS-RUN-DATE-8 TO WSH-RUN-DATE.
022700     WRITE SYSOUT-REC FROM WS-HEADING-LINE-1.
022800
022900     READ MEMBER-CANDIDATE-FILE INTO MEMBER-RECORD
023000         AT END
023100         MOVE "10" TO CDFCODE
023200     END-READ.
023300 000-EXIT.
023400     EXIT.
023500
023600 100-PROCESS-ONE-CANDIDATE.
023700     MOVE "100-PROCESS-ONE-CANDIDATE" TO PARA-NAME.
023800     ADD 1 TO RECORDS-READ.
023900
024000     PERFORM 300-FIELD-EDITS THRU 380-EXIT.
024100
024200     IF NOT WS-CANDIDATE-REJECTED
024300         PERFORM 400-DUPLICATE-CHECK-RTN THRU 400-EXIT
024400     END-IF.
024500
024600     IF WS-CANDIDATE-REJECTED
024700         PERFORM 710-WRITE-REJECT THRU 710-EXIT
024800     ELSE
024900         PERFORM 700-WRITE-ACCEPTED THRU 700-EXIT
025000     END-IF.
025100
025200     READ MEMBER-CANDIDATE-FILE INTO MEMBER-RECORD
025300         AT END
025400         MOVE "10" TO CDFCODE
025500     END-READ.
025600 100-EXIT.
025700     EXIT.
025800
025900 300-FIELD-EDITS.
026000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
026100     MOVE "N" TO WS-REJECTED-SW.
026200     MOVE SPACES TO WS-REJECT-REASON.
026300
026400     IF MEMBER-CCCD IS NOT NUMERIC
026500         MOVE "101" TO WS-REJECT-REASON
026600         MOVE "Y" TO WS-REJECTED-SW
026700         GO TO 380-EXIT.
026800
026900     IF NOT MEMBER-GENDER-IS-VALID
027000         MOVE "102" TO WS-REJECT-REASON
027100         MOVE "Y" TO WS-REJECTED-SW
027200         GO TO 380-EXIT.
027300
027400     IF NOT MEMBER-ROLE-IS-VALID
027500         MOVE "103" TO WS-REJECT-REASON
027600         MOVE "Y" TO WS-REJECTED-SW
027700         GO TO 380-EXIT.
027800
027900     CALL "SIGLEN" USING MEMBER-FULL-NAME, WS-SIG-LEN.
028000     IF WS-SIG-LEN < 2
028100         MOVE "104" TO WS-REJECT-REASON
028200         MOVE "Y" TO WS-REJECTED-SW
028300         GO TO 380-EXIT.
028400
028500     CALL "SIGLEN" USING MEMBER-ADDRESS, WS-SIG-LEN.
028600     IF WS-SIG-LEN < 10
028700         MOVE "105" TO WS-REJECT-REASON
028800         MOVE "Y" TO WS-REJECTED-SW
028900         GO TO 380-EXIT.
029000
029100     IF MEMBER-PROVINCE-CODE IS NOT NUMERIC
029200         MOVE "106" TO WS-REJECT-REASON
029300         MOVE "Y" TO WS-REJECTED-SW
029400         GO TO 380-EXIT.
029500
029600     IF MEMBER-DISTRICT-CODE IS NOT NUMERIC
029700         MOVE "107" TO WS-REJECT-REASON
029800         MOVE "Y" TO WS-REJECTED-SW
029900         GO TO 380-EXIT.
030000
030100     IF MEMBER-WARD-CODE IS NOT NUMERIC
030200         MOVE "108" TO WS-REJECT-REASON
030300         MOVE "Y" TO WS-REJECTED-SW
030400         GO TO 380-EXIT.
030500
030600     PERFORM 375-EDIT-AGE THRU 375-EXIT.                          091995DP
030700 380-EXIT.
030800     EXIT.
030900
031000 375-EDIT-AGE.
031100     MOVE "375-EDIT-AGE" TO PARA-NAME.
031200     COMPUTE WS-AGE = WS-RUN-CCYY - MEMBER-DOB-CCYY.
031300     IF WS-RUN-MM8 < MEMBER-DOB-MM
031400         SUBTRACT 1 FROM WS-AGE
031500     ELSE
031600         IF WS-RUN-MM8 = MEMBER-DOB-MM
031700                 AND WS-RUN-DD8 < MEMBER-DOB-DD
031800             SUBTRACT 1 FROM WS-AGE
031900         END-IF
032000     END-IF.
032100
032200     IF WS-AGE < 16
032300         MOVE "109" TO WS-REJECT-REASON
032400         MOVE "Y" TO WS-REJECTED-SW
032500     ELSE
032600         IF WS-AGE > 150
032700             MOVE "110" TO WS-REJECT-REASON
032800             MOVE "Y" TO WS-REJECTED-SW
032900         END-IF
033000     END-IF.
033100 375-EXIT.
033200     EXIT.
033300
033400 400-DUPLICATE-CHECK-RTN.                                         091995DP
033500     MOVE "400-DUPLICATE-CHECK-RTN" TO PARA-NAME.
033600     SET ACK-IDX TO 1.
033700     SEARCH WS-ACCEPTED-KEY-ENTRY
033800         AT END
033900             CONTINUE
034000         WHEN ACK-CCCD(ACK-IDX) = MEMBER-CCCD
034100             MOVE "111" TO WS-REJECT-REASON
034200             MOVE "Y" TO WS-REJECTED-SW
034300     END-SEARCH.
034400
034500     IF NOT WS-CANDIDATE-REJECTED
034600         SET ACK-IDX TO 1
034700         SEARCH WS-ACCEPTED-KEY-ENTRY
034800             AT END
034900                 CONTINUE
035000             WHEN ACK-EMAIL(ACK-IDX) = MEMBER-EMAIL
035100                 MOVE "112" TO WS-REJECT-REASON
035200                 MOVE "Y" TO WS-REJECTED-SW
035300         END-SEARCH
035400     END-IF.
035500
035600     IF NOT WS-CANDIDATE-REJECTED
035700         SET ACK-IDX TO 1
035800         SEARCH WS-ACCEPTED-KEY-ENTRY
035900             AT END
036000                 CONTINUE
036100             WHEN ACK-PHONE(ACK-IDX) = MEMBER-PHONE
036200                 MOVE "113" TO WS-REJECT-REASON
036300                 MOVE "Y" TO WS-REJECTED-SW
036400         END-SEARCH
036500     END-IF.
036600 400-EXIT.
036700     EXIT.
036800
036900 420-ADD-KEY-TO-TABLE.
037000     MOVE "420-ADD-KEY-TO-TABLE" TO PARA-NAME.
037100     ADD 1 TO WS-ACCEPTED-COUNT.
037200     SET ACK-IDX TO WS-ACCEPTED-COUNT.
037300     MOVE MEMBER-CCCD TO ACK-CCCD(ACK-IDX).
037400     MOVE MEMBER-EMAIL TO ACK-EMAIL(ACK-IDX).
037500     MOVE MEMBER-PHONE TO ACK-PHONE(ACK-IDX).
037600 420-EXIT.
037700     EXIT.
037800
037900 700-WRITE-ACCEPTED.
038000     MOVE "700-WRITE-ACCEPTED" TO PARA-NAME.
038100     PERFORM 420-ADD-KEY-TO-TABLE THRU 420-EXIT.
038200     WRITE FD-MBRMSTR-REC FROM MEMBER-RECORD.
038300     ADD 1 TO RECORDS-ACCEPTED.
038400
038500     MOVE MEMBER-ID TO WSD-MEMBER-ID.
038600     MOVE MEMBER-CCCD TO WSD-CCCD.
038700     MOVE "ACCEPTED" TO WSD-STATUS.
038800     MOVE SPACES TO WSD-REASON.
038900     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
039000 700-EXIT.
039100     EXIT.
039200
039300 710-WRITE-REJECT.
039400     MOVE "710-WRITE-REJECT" TO PARA-NAME.
039500     MOVE WS-REJECT-REASON TO ERR-REASON.
039600     MOVE MEMBER-RECORD TO REST-OF-REC.
039700     WRITE FD-MBRERR-REC.
039800     ADD 1 TO RECORDS-REJECTED.
039900
040000     MOVE MEMBER-ID TO WSD-MEMBER-ID.
040100     MOVE MEMBER-CCCD TO WSD-CCCD.
040200     MOVE "REJECTED" TO WSD-STATUS.
040300     MOVE WS-REJECT-REASON TO WSD-REASON.
040400     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
040500 710-EXIT.
040600     EXIT.
040700
040800 900-CLEANUP.
040900     MOVE "900-CLEANUP" TO PARA-NAME.
041000     MOVE RECORDS-READ TO WST-READ.
041100     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-1.
041200     MOVE RECORDS-ACCEPTED TO WST-ACCEPTED.
041300     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-2.
041400     MOVE RECORDS-REJECTED TO WST-REJECTED.
041500     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-3.
041600
041700     CLOSE MEMBER-CANDIDATE-FILE, MEMBER-CLEAN-FILE,
041800           MEMBER-ERROR-FILE, SYSOUT.
041900
042000     DISPLAY "******** NORMAL END OF JOB MBREDIT ********".
042100 900-EXIT.
042200     EXIT.
042300
042400 1000-ABEND-RTN.
042500     WRITE SYSOUT-REC FROM ABEND-REC.
042600     DISPLAY "*** ABNORMAL END OF JOB - MBREDIT ***" UPON CONSOLE.
042700     DIVIDE ZERO-VAL INTO ONE-VAL.
