000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MBRSTAT.
000400 AUTHOR. RUTH SANTOS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/90.
000700 DATE-COMPILED. 02/09/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    MBRSTAT PRODUCES THE PERIODIC MEMBERSHIP STATISTICS REPORT
001100*    FOR THE PROVINCIAL BHYT OFFICES.  THE MEMBER MASTER COMES IN
001200*    PRE-SORTED BY PROVINCE-CODE; ONE PASS PICKS UP A CONTROL
001300*    BREAK EVERY TIME THE PROVINCE CODE CHANGES AND PRINTS THAT
001400*    PROVINCE'S MEMBER COUNT.  A SECOND SET OF COUNTERS, CARRIED
001500*    ACROSS THE WHOLE RUN, BUILDS THE ROLE-DISTRIBUTION BLOCK AND
001600*    THE GRAND TOTALS PRINTED AFTER THE LAST PROVINCE LINE.
001700*
001800*    02-09-90  RTS   ORIGINAL, WRITTEN AS PATLIST FOR THE PATIENT-
001900*                    ACCOUNTING SYSTEM (DAILY TREATMENT/CHARGE
002000*                    LISTING WITH PAGE HEADERS AND PAGINATION).
002100*    11-14-95  JS    REWORKED AS MBRSTAT FOR BHYTCLMS - DROPPED
002200*                    THE PATIENT/TREATMENT/EQUIPMENT JOIN, KEPT
002300*                    THE PAGE-HEADER/PAGINATION SHELL, REPLACED
002400*                    THE DETAIL LISTING WITH A SINGLE-FILE
002500*                    CONTROL BREAK ON PROVINCE CODE (REQUEST
002600*                    95-071).
002700*    06-03-96  MM    ADDED THE ROLE-DISTRIBUTION BLOCK AT THE END
002800*                    OF THE REPORT - PROVINCIAL OFFICES WANTED A
002900*                    USER/ADMIN/STAFF/DOCTOR BREAKOUT ALONGSIDE
003000*                    THE PROVINCE COUNTS (REQUEST 96-088).
003100*    02-24-99  KLD   Y2K SWEEP - NO DATE ARITHMETIC IN THIS
003200*                    PROGRAM BEYOND THE RUN-DATE HEADING, WHICH
003300*                    ALREADY CARRIES A 4-DIGIT YEAR.  NO CODE
003400*                    CHANGE, LOGGED PER STANDARD 99-1.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT MEMBER-FILE
004900     ASSIGN TO UT-S-MBRMSTR
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS MFCODE.
005200
005300     SELECT STATRPT
005400     ASSIGN TO UT-S-STATRPT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC                      PIC X(80).
006700
006800 FD  STATRPT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 80 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS RPT-REC.
007400 01  RPT-REC                         PIC X(80).
007500
007600 FD  MEMBER-FILE
007700     RECORD CONTAINS 210 CHARACTERS
007800     DATA RECORD IS MEMBER-RECORD.
007900     COPY MBRREC.
008000
008100 WORKING-STORAGE SECTION.
008200 01  FILE-STATUS-CODES.
008300     05  MFCODE                      PIC X(2).
008400         88  NO-MORE-MEMBERS             VALUE "10".
008500     05  OFCODE                      PIC X(2).
008600     05  FILLER                      PIC X(02) VALUE SPACES.
008700
008800 01  WS-FLAGS-AND-SWITCHES.
008900     05  FIRST-PROVINCE-SW           PIC X(01) VALUE "Y".
009000         88  FIRST-PROVINCE                VALUE "Y".
009100         88  NOT-FIRST-PROVINCE            VALUE "N".
009200     05  FILLER                      PIC X(02) VALUE SPACES.
009300
009400 77  WS-CURRENT-PROVINCE             PIC X(02) VALUE SPACES.
009500
009600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009700     05  RECORDS-READ                PIC S9(9) COMP.
009800     05  WS-PROVINCE-COUNT           PIC S9(7) COMP.
009900     05  WS-TOTAL-MEMBERS            PIC S9(9) COMP.
010000     05  WS-ACTIVE-MEMBERS           PIC S9(9) COMP.
010100     05  WS-INACTIVE-MEMBERS         PIC S9(9) COMP.
010200     05  WS-ROLE-USER-COUNT          PIC S9(9) COMP.
010300     05  WS-ROLE-ADMIN-COUNT         PIC S9(9) COMP.
010400     05  WS-ROLE-STAFF-COUNT         PIC S9(9) COMP.
010500     05  WS-ROLE-DOCTOR-COUNT        PIC S9(9) COMP.
010600     05  WS-LINES                    PIC 9(02) VALUE 99.
010700     05  WS-PAGES                    PIC 9(03) VALUE 1.
010800     05  FILLER                      PIC X(02) VALUE SPACES.
010900
011000* ACCEPT FROM DATE GIVES A 6-DIGIT YYMMDD; THE CENTURY WINDOW
011100* BELOW WAS ADDED FOR Y2K (SEE CHANGE LOG) - SAME IDIOM AS CLMADJ.
011200 01  WS-RUN-DATE-WORK.
011300     05  WS-RUN-DATE-6               PIC 9(6).
011400     05  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
011500         10  WS-RUN-YY               PIC 9(2).
011600         10  WS-RUN-MM               PIC 9(2).
011700         10  WS-RUN-DD               PIC 9(2).
011800     05  WS-RUN-DATE-8               PIC 9(8).
011900     05  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
012000         10  WS-RUN-CCYY             PIC 9(4).
012100         10  WS-RUN-MM8              PIC 9(2).
012200         10  WS-RUN-DD8              PIC 9(2).
012300     05  FILLER                      PIC X(02) VALUE SPACES.
012400
012500 01  WS-HDR-REC.
012600     05  FILLER                      PIC X(01) VALUE SPACES.
012700     05  HDR-DATE.
012800         10  HDR-CCYY                PIC 9(4).
012900         10  DASH-1                  PIC X(1) VALUE "-".
013000         10  HDR-MM                  PIC 9(2).
013100         10  DASH-2                  PIC X(1) VALUE "-".
013200         10  HDR-DD                  PIC 9(2).
013300     05  FILLER                      PIC X(06) VALUE SPACES.
013400     05  FILLER                      PIC X(40) VALUE
013500         "BHYT MEMBERSHIP STATISTICS REPORT".
013600     05  FILLER                      PIC X(12) VALUE
013700         "PAGE NUMBER:".
013800     05  PAGE-NBR-O                  PIC ZZ9.
013900     05  FILLER                      PIC X(01) VALUE SPACES.
014000
014100 01  WS-COLM-HDR-REC.
014200     05  FILLER                      PIC X(12) VALUE "PROVINCE".
014300     05  FILLER                      PIC X(20) VALUE
014400         "MEMBER COUNT".
014500     05  FILLER                      PIC X(48) VALUE SPACES.
014600
014700 01  WS-BLANK-LINE.
014800     05  FILLER                      PIC X(80) VALUE SPACES.
014900
015000 01  WS-PROVINCE-DETAIL-LINE.
015100     05  FILLER                      PIC X(04) VALUE SPACES.
015200     05  WSD-PROVINCE-O              PIC X(02).
015300     05  FILLER                      PIC X(08) VALUE SPACES.
015400     05  WSD-PROVINCE-COUNT-O        PIC ZZZ,ZZ9.
015500     05  FILLER                      PIC X(59) VALUE SPACES.
015600
015700* UNEDITED DUMP VIEW OF THE PROVINCE DETAIL LINE - LETS A DUMP
015800* REQUEST SHOW THE RAW PROVINCE CODE AND COUNT SIDE BY SIDE WITH
015900* THE EDITED REPORT PICTURE ABOVE.
016000 01  WS-PROVINCE-DETAIL-DUMP-VIEW REDEFINES WS-PROVINCE-DETAIL-LINE.
016100     05  FILLER                      PIC X(04).
016200     05  WSDD-PROVINCE               PIC X(02).
016300     05  FILLER                      PIC X(08).
016400     05  WSDD-COUNT                  PIC X(07).
016500     05  FILLER                      PIC X(59).
016600
016700 01  WS-ROLE-BLOCK-HDR.
016800     05  FILLER                      PIC X(30) VALUE
016900         "ROLE DISTRIBUTION".
017000     05  FILLER                      PIC X(50) VALUE SPACES.
017100
017200 01  WS-ROLE-DETAIL-LINE.
017300     05  FILLER                      PIC X(04) VALUE SPACES.
017400     05  WSD-ROLE-NAME-O             PIC X(10).
017500     05  FILLER                      PIC X(06) VALUE SPACES.
017600     05  WSD-ROLE-COUNT-O            PIC ZZZ,ZZ9.
017700     05  FILLER                      PIC X(53) VALUE SPACES.
017800
017900 01  WS-GRAND-TOTAL-LINE.
018000     05  FILLER                      PIC X(04) VALUE SPACES.
018100     05  WSD-TOTAL-LABEL-O           PIC X(24).
018200     05  FILLER                      PIC X(02) VALUE SPACES.
018300     05  WSD-TOTAL-COUNT-O           PIC ZZZ,ZZ9.
018400     05  FILLER                      PIC X(47) VALUE SPACES.
018500
018600 COPY ABENDREC.
018700
018800 PROCEDURE DIVISION.
018900 000-MAINLINE.
019000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019100     PERFORM 100-MAINLINE-RTN THRU 100-EXIT
019200             UNTIL NO-MORE-MEMBERS.
019300     PERFORM 900-CLEANUP THRU 900-EXIT.
019400     MOVE ZERO TO RETURN-CODE.
019500     GOBACK.
019600
019700 000-HOUSEKEEPING.
019800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900     DISPLAY "******** BEGIN JOB MBRSTAT ********".
020000     OPEN INPUT MEMBER-FILE.
020100     OPEN OUTPUT STATRPT, SYSOUT.
020200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020300     MOVE "Y" TO FIRST-PROVINCE-SW.
020400
020500     ACCEPT WS-RUN-DATE-6 FROM DATE.
020600     IF WS-RUN-YY < 50
020700         MOVE 20 TO WS-RUN-CCYY(1:2)
020800     ELSE
020900         MOVE 19 TO WS-RUN-CCYY(1:2)
021000     END-IF.
021100     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
021200     MOVE WS-RUN-MM TO WS-RUN-MM8.
021300     MOVE WS-RUN-DD TO WS-RUN-DD8.
021400     MOVE WS-RUN-CCYY TO HDR-CCYY.
021500     MOVE WS-RUN-MM8 TO HDR-MM.
021600     MOVE WS-RUN-DD8 TO HDR-DD.
021700
021800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
021900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
022000
022100     READ MEMBER-FILE
022200         AT END
022300         MOVE "10" TO MFCODE
022400     END-READ.
022500 000-EXIT.
022600     EXIT.
022700
022800 100-MAINLINE-RTN.
022900     MOVE "100-MAINLINE-RTN" TO PARA-NAME.
023000     ADD 1 TO RECORDS-READ.
023100
023200     IF FIRST-PROVINCE
023300         MOVE MEMBER-PROVINCE-CODE TO WS-CURRENT-PROVINCE
023400         MOVE "N" TO FIRST-PROVINCE-SW
023500     ELSE
023600         IF MEMBER-PROVINCE-CODE NOT = WS-CURRENT-PROVINCE
023700             PERFORM 200-NEW-PROVINCE THRU 200-EXIT
023800         END-IF
023900     END-IF.
024000
024100     ADD 1 TO WS-PROVINCE-COUNT.
024200     ADD 1 TO WS-TOTAL-MEMBERS.
024300     IF MEMBER-IS-ACTIVE
024400         ADD 1 TO WS-ACTIVE-MEMBERS
024500     ELSE
024600         ADD 1 TO WS-INACTIVE-MEMBERS
024700     END-IF.
024800
024900     PERFORM 250-ROLE-TALLY-RTN THRU 250-EXIT.
025000
025100     READ MEMBER-FILE
025200         AT END
025300         MOVE "10" TO MFCODE
025400         PERFORM 200-NEW-PROVINCE THRU 200-EXIT
025500     END-READ.
025600 100-EXIT.
025700     EXIT.
025800
025900***** CONTROL BREAK - THE PROVINCE CODE ON THE RECORD JUST READ
026000***** (OR END OF FILE) NO LONGER MATCHES WS-CURRENT-PROVINCE, SO
026100***** THE PRIOR PROVINCE'S RUNNING COUNT IS COMPLETE - PRINT IT
026200***** AND START THE NEW PROVINCE'S COUNT AT ZERO.
026300 200-NEW-PROVINCE.
026400     MOVE "200-NEW-PROVINCE" TO PARA-NAME.
026500     PERFORM 740-WRITE-PROVINCE-LINE THRU 740-EXIT.
026600     MOVE ZERO TO WS-PROVINCE-COUNT.
026700     MOVE MEMBER-PROVINCE-CODE TO WS-CURRENT-PROVINCE.
026800 200-EXIT.
026900     EXIT.
027000
027100 250-ROLE-TALLY-RTN.
027200     MOVE "250-ROLE-TALLY-RTN" TO PARA-NAME.
027300     EVALUATE TRUE
027400         WHEN MEMBER-ROLE-USER
027500             ADD 1 TO WS-ROLE-USER-COUNT
027600         WHEN MEMBER-ROLE-ADMIN
027700             ADD 1 TO WS-ROLE-ADMIN-COUNT
027800         WHEN MEMBER-ROLE-STAFF
027900             ADD 1 TO WS-ROLE-STAFF-COUNT
028000         WHEN MEMBER-ROLE-DOCTOR
028100             ADD 1 TO WS-ROLE-DOCTOR-COUNT
028200     END-EVALUATE.
028300 250-EXIT.
028400     EXIT.
028500
028600 600-PAGE-BREAK.
028700     MOVE "600-PAGE-BREAK" TO PARA-NAME.
028800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
028900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
029000 600-EXIT.
029100     EXIT.
029200
029300 700-WRITE-PAGE-HDR.
029400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
029500     WRITE RPT-REC FROM WS-BLANK-LINE
029600         AFTER ADVANCING 1.
029700     MOVE WS-PAGES TO PAGE-NBR-O.
029800     WRITE RPT-REC FROM WS-HDR-REC
029900         AFTER ADVANCING NEXT-PAGE.
030000     ADD 1 TO WS-PAGES.
030100     MOVE ZERO TO WS-LINES.
030200 700-EXIT.
030300     EXIT.
030400
030500 720-WRITE-COLM-HDR.
030600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
030700     WRITE RPT-REC FROM WS-COLM-HDR-REC
030800         AFTER ADVANCING 2.
030900     ADD 2 TO WS-LINES.
031000 720-EXIT.
031100     EXIT.
031200
031300 740-WRITE-PROVINCE-LINE.
031400     MOVE "740-WRITE-PROVINCE-LINE" TO PARA-NAME.
031500     IF WS-LINES > 50
031600         PERFORM 600-PAGE-BREAK THRU 600-EXIT
031700     END-IF.
031800     MOVE WS-CURRENT-PROVINCE TO WSD-PROVINCE-O.
031900     MOVE WS-PROVINCE-COUNT TO WSD-PROVINCE-COUNT-O.
032000     WRITE RPT-REC FROM WS-PROVINCE-DETAIL-LINE
032100         AFTER ADVANCING 1.
032200     ADD 1 TO WS-LINES.
032300 740-EXIT.
032400     EXIT.
032500
032600 760-WRITE-ROLE-BLOCK.
032700     MOVE "760-WRITE-ROLE-BLOCK" TO PARA-NAME.
032800     IF WS-LINES > 45
032900         PERFORM 600-PAGE-BREAK THRU 600-EXIT
033000     END-IF.
033100     WRITE RPT-REC FROM WS-BLANK-LINE
033200         AFTER ADVANCING 1.
033300     WRITE RPT-REC FROM WS-ROLE-BLOCK-HDR
033400         AFTER ADVANCING 1.
033500     ADD 2 TO WS-LINES.
033600
033700     MOVE "USER" TO WSD-ROLE-NAME-O.
033800     MOVE WS-ROLE-USER-COUNT TO WSD-ROLE-COUNT-O.                 060396MM
033900     WRITE RPT-REC FROM WS-ROLE-DETAIL-LINE
034000         AFTER ADVANCING 1.
034100
034200     MOVE "ADMIN" TO WSD-ROLE-NAME-O.
034300     MOVE WS-ROLE-ADMIN-COUNT TO WSD-ROLE-COUNT-O.
034400     WRITE RPT-REC FROM WS-ROLE-DETAIL-LINE
034500         AFTER ADVANCING 1.
034600
034700     MOVE "STAFF" TO WSD-ROLE-NAME-O.
034800     MOVE WS-ROLE-STAFF-COUNT TO WSD-ROLE-COUNT-O.
034900     WRITE RPT-REC FROM WS-ROLE-DETAIL-LINE
035000         AFTER ADVANCING 1.
035100
035200     MOVE "DOCTOR" TO WSD-ROLE-NAME-O.
035300     MOVE WS-ROLE-DOCTOR-COUNT TO WSD-ROLE-COUNT-O.
035400     WRITE RPT-REC FROM WS-ROLE-DETAIL-LINE
035500         AFTER ADVANCING 1.
035600
035700     ADD 4 TO WS-LINES.
035800 760-EXIT.
035900     EXIT.
036000
036100 780-WRITE-GRAND-TOTALS.
036200     MOVE "780-WRITE-GRAND-TOTALS" TO PARA-NAME.
036300     IF WS-LINES > 46
036400         PERFORM 600-PAGE-BREAK THRU 600-EXIT
036500     END-IF.
036600     WRITE RPT-REC FROM WS-BLANK-LINE
036700         AFTER ADVANCING 1.
036800
036900     MOVE "TOTAL MEMBERS" TO WSD-TOTAL-LABEL-O.
037000     MOVE WS-TOTAL-MEMBERS TO WSD-TOTAL-COUNT-O.
037100     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
037200         AFTER ADVANCING 1.
037300
037400     MOVE "ACTIVE MEMBERS" TO WSD-TOTAL-LABEL-O.
037500     MOVE WS-ACTIVE-MEMBERS TO WSD-TOTAL-COUNT-O.
037600     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
037700         AFTER ADVANCING 1.
037800
037900     MOVE "INACTIVE MEMBERS" TO WSD-TOTAL-LABEL-O.
038000     MOVE WS-INACTIVE-MEMBERS TO WSD-TOTAL-COUNT-O.
038100     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
038200         AFTER ADVANCING 1.
038300
038400     ADD 4 TO WS-LINES.
038500 780-EXIT.
038600     EXIT.
038700
038800 900-CLEANUP.
038900     MOVE "900-CLEANUP" TO PARA-NAME.
039000     PERFORM 760-WRITE-ROLE-BLOCK THRU 760-EXIT.
039100     PERFORM 780-WRITE-GRAND-TOTALS THRU 780-EXIT.
039200     CLOSE MEMBER-FILE, STATRPT, SYSOUT.
039300     DISPLAY "** MEMBER RECORDS READ **".
039400     DISPLAY RECORDS-READ.
039500     DISPLAY "** ACTIVE / INACTIVE **".
039600     DISPLAY WS-ACTIVE-MEMBERS.
039700     DISPLAY WS-INACTIVE-MEMBERS.
039800     DISPLAY "******** NORMAL END OF JOB MBRSTAT ********".
039900 900-EXIT.
040000     EXIT.
040100
040200 1000-ABEND-RTN.
040300     WRITE SYSOUT-REC FROM ABEND-REC.
040400     CLOSE MEMBER-FILE, STATRPT, SYSOUT.
040500     DISPLAY "*** ABNORMAL END OF JOB - MBRSTAT ***" UPON CONSOLE.
040600     DIVIDE ZERO-VAL INTO ONE-VAL.
