000100******************************************************************
000200*    COPYBOOK  ABENDREC
000300*    SHOP-WIDE DUMP RECORD AND ABEND-FORCING WORK FIELDS.
000400*    COPIED INTO EVERY BHYTCLMS BATCH PROGRAM SO A BAD RUN WRITES
000500*    ONE CONSISTENT DIAGNOSTIC LINE TO SYSOUT BEFORE THE FORCED
000600*    0C7 THAT STOPS THE JOB STEP COLD.
000700*
000800*    08-30-83  RTS   ORIGINAL COPYBOOK, CARRIED FROM THE PATIENT-
000900*                    ACCOUNTING SYSTEM'S ABENDREC.
001000*    03-14-96  JS    REWORKED FOR BHYTCLMS - ADDED PARA-NAME AND
001100*                    RUN-ID SO A DUMP CAN BE TIED BACK TO A
001200*                    SPECIFIC CLAIMS RUN.
001300******************************************************************
001400 01  ABEND-WORK-FIELDS.
001500     05  PARA-NAME                   PIC X(32) VALUE SPACES.      031496JS
001600     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001700     05  EXPECTED-VAL                PIC X(15) VALUE SPACES.
001800     05  ACTUAL-VAL                  PIC X(15) VALUE SPACES.
001900     05  ZERO-VAL                    PIC 9(1)  VALUE ZERO.
002000     05  ONE-VAL                     PIC 9(1)  VALUE 1.
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200
002300 01  ABEND-REC.
002400     05  ABND-TITLE                  PIC X(20) VALUE
002500             "*** BHYTCLMS ABEND *".
002600     05  FILLER                      PIC X(01) VALUE SPACE.
002700     05  ABND-PARA                   PIC X(32).
002800     05  FILLER                      PIC X(01) VALUE SPACE.
002900     05  ABND-REASON-O               PIC X(60).
003000     05  FILLER                      PIC X(01) VALUE SPACE.
003100     05  ABND-EXPECTED-O             PIC X(15).
003200     05  FILLER                      PIC X(01) VALUE SPACE.
003300     05  ABND-ACTUAL-O               PIC X(15).
003400     05  FILLER                      PIC X(06) VALUE SPACES.
