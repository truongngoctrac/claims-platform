000100******************************************************************
000200*    COPYBOOK  CLAIMREC
000300*    CLAIM RECORD - THE ADJUDICATED RESULT OF ONE CLAIM REQUEST.
000400*    WRITTEN BY CLMADJ TO THE LINE-SEQUENTIAL CLAIM-OUT AUDIT
000500*    FILE AND, IN THE SAME LAYOUT LESS THE FILLER, KEPT ON THE
000600*    VSAM CLAIM-MASTR FILE (KEYED ON CLM-CLAIM-NUMBER) SO
000700*    CLMUPDT CAN FIND A CLAIM BY NUMBER WHEN A STATUS TRANSITION
000800*    COMES IN.
000900*
001000*    07-11-88  RTS   ORIGINAL LAYOUT.
001100*    09-30-95  JS    ADDED THE BROKEN-OUT CLAIM-NUMBER REDEFINES
001200*                    SO THE YEAR-MONTH SEGMENT COULD BE PULLED
001300*                    OFF WITHOUT UNSTRING (REQUEST 95-188).
001400******************************************************************
001500 01  CLAIM-RECORD.
001600     05  CLM-CLAIM-NUMBER            PIC X(16).
001700     05  CLM-CLAIM-NUMBER-BROKEN REDEFINES CLM-CLAIM-NUMBER.      093095JS
001800         10  CLM-NUM-LITERAL         PIC X(04).
001900         10  CLM-NUM-CCYY            PIC 9(04).
002000         10  CLM-NUM-MM              PIC 9(02).
002100         10  CLM-NUM-SEQ             PIC 9(06).
002200     05  CLM-CARD-NUMBER             PIC X(15).
002300     05  CLM-FACILITY-CODE           PIC X(10).
002400     05  CLM-POLICY-TYPE             PIC X(01).
002500     05  CLM-SERVICE-DATE            PIC 9(8).
002600     05  CLM-TOTAL-AMOUNT            PIC S9(13)V99 USAGE COMP-3.
002700     05  CLM-COVERED-AMOUNT          PIC S9(13)V99 USAGE COMP-3.
002800     05  CLM-PATIENT-PAYMENT         PIC S9(13)V99 USAGE COMP-3.
002900     05  CLM-POLICY-ID               PIC X(10).
003000     05  CLM-COVERAGE-PCT            PIC 9(3)V99.
003100     05  CLM-CLAIM-STATUS            PIC X(01).
003200         88  CLM-STATUS-SUBMITTED          VALUE "S".
003300         88  CLM-STATUS-REVIEWING          VALUE "V".
003400         88  CLM-STATUS-APPROVED           VALUE "A".
003500         88  CLM-STATUS-REJECTED           VALUE "R".
003600         88  CLM-STATUS-PAID               VALUE "P".
003700         88  CLM-STATUS-IS-VALID           VALUES "S" "V" "A"
003800                                                   "R" "P".
003900     05  CLM-REJECT-REASON           PIC X(03).
004000     05  FILLER                      PIC X(26) VALUE SPACES.
