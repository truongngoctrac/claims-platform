000100******************************************************************
000200*    COPYBOOK  INSCARD
000300*    INSURANCE CARD MASTER - ONE ENTRY PER CARD ISSUED AGAINST A
000400*    MEMBER-ID.  A MEMBER MAY HOLD MORE THAN ONE CARD OVER TIME;
000500*    CARD-NUMBER IS THE KEY CLMADJ AND ELGCHK SEARCH ON.
000600*
000700*    09-02-89  RTS   ORIGINAL LAYOUT.
000800*    04-18-94  JS    ADDED ISSUING-PROVINCE FOR THE PROVINCE-LEVEL
000900*                    STATISTICS EXTRACT (REQUEST 94-071).
001000******************************************************************
001100 01  INSURANCE-CARD-RECORD.
001200     05  INSCRD-CARD-NUMBER          PIC X(15).
001300     05  INSCRD-MEMBER-ID            PIC X(10).
001400     05  INSCRD-CARD-TYPE-CODE       PIC X(10).
001500     05  INSCRD-ISSUED-DATE          PIC 9(8).
001600     05  INSCRD-VALID-FROM           PIC 9(8).
001700     05  INSCRD-VALID-TO             PIC 9(8).
001800     05  INSCRD-VALID-TO-BROKEN REDEFINES INSCRD-VALID-TO.
001900         10  INSCRD-VALTO-CCYY       PIC 9(4).
002000         10  INSCRD-VALTO-MM         PIC 9(2).
002100         10  INSCRD-VALTO-DD         PIC 9(2).
002200     05  INSCRD-ISSUING-PROVINCE     PIC X(02).                   041894JS
002300     05  INSCRD-REG-PLACE            PIC X(40).
002400     05  INSCRD-CARD-STATUS          PIC X(01).
002500         88  INSCRD-STATUS-ACTIVE          VALUE "A".
002600         88  INSCRD-STATUS-SUSPENDED       VALUE "S".
002700         88  INSCRD-STATUS-EXPIRED         VALUE "E".
002800         88  INSCRD-STATUS-CANCELLED       VALUE "C".
002900         88  INSCRD-STATUS-IS-VALID        VALUES "A" "S" "E"
003000                                                   "C".
003100     05  FILLER                      PIC X(06) VALUE SPACES.
