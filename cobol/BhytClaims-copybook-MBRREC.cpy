000100******************************************************************
000200*    COPYBOOK  MBRREC
000300*    MEMBER MASTER RECORD - ONE ENTRY PER INSURED PERSON ON THE
000400*    BHYT ROLLS.  FILE IS LINE-SEQUENTIAL, LOADED IN MEMBER-ID
000500*    SEQUENCE BY THE REGISTRATION EDIT RUN (MBREDIT).
000600*
000700*    07-11-88  RTS   ORIGINAL LAYOUT.
000800*    01-05-93  JS    ADDED WARD-CODE, SPLIT OUT OF ADDRESS-LINE-2
000900*                    PER PROVINCIAL OFFICE REQUEST 93-014.
001000*    02-22-99  KLD   Y2K - MEMBER-DATE-OF-BIRTH WAS 6-DIGIT
001100*                    YYMMDD, WIDENED TO 8-DIGIT CCYYMMDD.  SEE
001200*                    ALSO MBREDIT CHANGE LOG.
001300******************************************************************
001400 01  MEMBER-RECORD.
001500     05  MEMBER-ID                   PIC X(10).
001600     05  MEMBER-CCCD                 PIC X(12).
001700     05  MEMBER-EMAIL                PIC X(40).
001800     05  MEMBER-PHONE                PIC X(15).
001900     05  MEMBER-FULL-NAME            PIC X(40).
002000     05  MEMBER-DATE-OF-BIRTH        PIC 9(8).
002100     05  MEMBER-DOB-BROKEN REDEFINES MEMBER-DATE-OF-BIRTH.        022299KL
002200         10  MEMBER-DOB-CCYY         PIC 9(4).
002300         10  MEMBER-DOB-MM           PIC 9(2).
002400         10  MEMBER-DOB-DD           PIC 9(2).
002500     05  MEMBER-GENDER               PIC X(01).
002600         88  MEMBER-GENDER-MALE            VALUE "M".
002700         88  MEMBER-GENDER-FEMALE          VALUE "F".
002800         88  MEMBER-GENDER-OTHER           VALUE "O".
002900         88  MEMBER-GENDER-IS-VALID        VALUES "M" "F" "O".
003000     05  MEMBER-ADDRESS              PIC X(60).
003100     05  MEMBER-PROVINCE-CODE        PIC X(02).
003200     05  MEMBER-DISTRICT-CODE        PIC X(03).
003300     05  MEMBER-WARD-CODE            PIC X(05).                   010593JS
003400     05  MEMBER-ROLE                 PIC X(06).
003500         88  MEMBER-ROLE-USER              VALUE "USER  ".
003600         88  MEMBER-ROLE-ADMIN             VALUE "ADMIN ".
003700         88  MEMBER-ROLE-STAFF             VALUE "STAFF ".
003800         88  MEMBER-ROLE-DOCTOR            VALUE "DOCTOR".
003900         88  MEMBER-ROLE-IS-VALID          VALUES "USER  "
004000                                                   "ADMIN "
004100                                                   "STAFF "
004200                                                   "DOCTOR".
004300     05  MEMBER-ACTIVE-FLAG          PIC X(01).
004400         88  MEMBER-IS-ACTIVE              VALUE "Y".
004500         88  MEMBER-IS-INACTIVE            VALUE "N".
004600     05  FILLER                      PIC X(07) VALUE SPACES.
