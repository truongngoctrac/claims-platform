000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLMADJ.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/93.
000700 DATE-COMPILED. 05/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CLMADJ IS THE MAIN BHYT CLAIMS ADJUDICATION RUN.  IT LOADS
001100*    THE FOUR REFERENCE MASTERS (CARD-TYPE, COVERAGE-POLICY,
001200*    FACILITY, INSURANCE-CARD) INTO WORKING-STORAGE TABLES, THEN
001300*    READS THE CLAIM-REQUEST TRANSACTION FILE, VALIDATES EACH
001400*    REQUEST THROUGH THE ORDERED EDIT CHAIN, SEARCHES FOR
001500*    APPLICABLE COVERAGE POLICIES, PICKS THE BEST ONE, ASSIGNS A
001600*    CLAIM NUMBER, AND WRITES THE ADJUDICATED CLAIM PLUS ITS
001700*    CREATION STATUS-HISTORY RECORD.  A RUN-SUMMARY PRINTS AT
001800*    END OF JOB.
001900*
002000*    05-02-93  JS    ORIGINAL, WRITTEN AS PATSRCH FOR THE
002100*                    PATIENT-ACCOUNTING SYSTEM (EQUIPMENT-COST
002200*                    LOOKUP AGAINST A DAILY TREATMENT SORT FILE).
002300*    07-14-93  JS    REWORKED AS CLMADJ FOR BHYTCLMS - THE
002400*                    EQUIPMENT-TABLE LOAD/SEARCH BECAME FOUR
002500*                    MASTER-TABLE LOADS, THE CLCLBCST CALL
002600*                    BECAME COVCALC, AND THE OUTPUT BECAME AN
002700*                    ADJUDICATED CLAIM RECORD (REQUEST 93-006).
002800*    11-02-93  JS    ADDED CRDVAL CALL FOR THE CARD-VALIDITY TEST
002900*                    (REQUEST 93-014).
003000*    03-30-95  DPB   ADDED THE CLAIM-NUMBER GENERATOR - SCANS
003100*                    CLAIM-MASTR AT HOUSEKEEPING FOR THE HIGHEST
003200*                    SEQUENCE ALREADY ISSUED THIS YEAR-MONTH
003300*                    (REQUEST 95-071).
003400*    09-30-95  JS    STATUS-HISTORY NOW WRITTEN FOR REJECTED
003500*                    CLAIMS TOO, NOT JUST ACCEPTED ONES - AUDIT
003600*                    REQUIRED A TRAIL FOR EVERY CLAIM NUMBER
003700*                    ISSUED (REQUEST 95-188).
003800*    02-25-99  KLD   Y2K - SERVICE-DATE AND EFFECTIVE-FROM/TO
003900*                    COMPARISONS ALREADY USE FULL 8-DIGIT
004000*                    CCYYMMDD FIELDS, VERIFIED AGAINST 1999/2000
004100*                    TEST TRANSACTIONS, NO CODE CHANGE.  LOGGED
004200*                    PER STANDARD 99-1.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT CARD-TYPE-FILE
005700     ASSIGN TO UT-S-CRDTYPE
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS CTFCODE.
006000
006100     SELECT COVERAGE-POLICY-FILE
006200     ASSIGN TO UT-S-COVPLCY
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS CPFCODE.
006500
006600     SELECT FACILITY-FILE
006700     ASSIGN TO UT-S-FACLTY
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS FCFCODE.
007000
007100     SELECT INSURANCE-CARD-FILE
007200     ASSIGN TO UT-S-INSCARD
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS ICFCODE.
007500
007600     SELECT CLAIM-REQUEST-FILE
007700     ASSIGN TO UT-S-CLMREQ
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RQFCODE.
008000
008100     SELECT CLAIM-OUT-FILE
008200     ASSIGN TO UT-S-CLAIMOUT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS COFCODE.
008500
008600     SELECT STATUS-HISTORY-FILE
008700     ASSIGN TO UT-S-STAHIST
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS SHFCODE.
009000
009100     SELECT CLAIM-MASTR
009200            ASSIGN       TO CLAIMMSTR
009300            ORGANIZATION IS INDEXED
009400            ACCESS MODE  IS SEQUENTIAL
009500            RECORD KEY   IS CLM-CLAIM-NUMBER
009600            FILE STATUS  IS CMFCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 80 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC                      PIC X(80).
010700
010800 FD  CARD-TYPE-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 60 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-CARD-TYPE-REC.
011400 01  FD-CARD-TYPE-REC                PIC X(60).
011500
011600 FD  COVERAGE-POLICY-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 108 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-COVERAGE-POLICY-REC.
012200 01  FD-COVERAGE-POLICY-REC          PIC X(108).
012300
012400 FD  FACILITY-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 87 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS FD-FACILITY-REC.
013000 01  FD-FACILITY-REC                 PIC X(87).
013100
013200 FD  INSURANCE-CARD-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 108 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS FD-INSURANCE-CARD-REC.
013800 01  FD-INSURANCE-CARD-REC           PIC X(108).
013900
014000 FD  CLAIM-REQUEST-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 103 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS FD-CLAIM-REQUEST-REC.
014600 01  FD-CLAIM-REQUEST-REC            PIC X(103).
014700
014800 FD  CLAIM-OUT-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 119 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS FD-CLAIM-OUT-REC.
015400 01  FD-CLAIM-OUT-REC                PIC X(119).
015500
015600 FD  STATUS-HISTORY-FILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 72 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS FD-STATUS-HISTORY-REC.
016200 01  FD-STATUS-HISTORY-REC           PIC X(72).
016300
016400 FD  CLAIM-MASTR
016500     RECORD CONTAINS 119 CHARACTERS
016600     DATA RECORD IS CLAIM-RECORD.
016700     COPY CLAIMREC.
016800
016900 WORKING-STORAGE SECTION.
017000 01  FILE-STATUS-CODES.
017100     05  CTFCODE                     PIC X(2).
017200         88  NO-MORE-CARD-TYPES          VALUE "10".
017300     05  CPFCODE                     PIC X(2).
017400         88  NO-MORE-POLICIES            VALUE "10".
017500     05  FCFCODE                     PIC X(2).
017600         88  NO-MORE-FACILITIES          VALUE "10".
017700     05  ICFCODE                     PIC X(2).
017800         88  NO-MORE-CARDS               VALUE "10".
017900     05  RQFCODE                     PIC X(2).
018000         88  NO-MORE-REQUESTS            VALUE "10".
018100     05  COFCODE                     PIC X(2).
018200     05  SHFCODE                     PIC X(2).
018300     05  CMFCODE                     PIC X(2).
018400         88  CLAIM-MASTR-EOF             VALUE "10".
018500     05  FILLER                      PIC X(02) VALUE SPACES.
018600
018700 01  WS-CARD-TYPE-REC-IN.
018800     COPY CRDTYPE.
018900 01  WS-COVERAGE-POLICY-REC-IN.
019000     COPY COVPLCY.
019100 01  WS-FACILITY-REC-IN.
019200     COPY FACLTY.
019300 01  WS-INSURANCE-CARD-REC-IN.
019400     COPY INSCARD.
019500 01  WS-CLAIM-REQUEST-REC-IN.
019600     COPY CLMREQ.
019700 01  WS-STATUS-HISTORY-REC-OUT.
019800     COPY STAHIST.
019900
020000 01  WS-CARD-TYPE-TABLE.
020100     05  CT-ENTRY OCCURS 20 TIMES INDEXED BY CT-IDX.
020200         10  CT-CODE                 PIC X(10).
020300         10  CT-NAME                 PIC X(40).
020400         10  CT-BASE-PCT             PIC 9(3)V99.
020500 77  WS-CARD-TYPE-COUNT              PIC S9(4) COMP VALUE ZERO.
020600
020700 01  WS-POLICY-TABLE.
020800     05  CP-ENTRY OCCURS 500 TIMES INDEXED BY CP-IDX.
020900         10  CP-POLICY-ID            PIC X(10).
021000         10  CP-POLICY-TYPE          PIC X(01).
021100         10  CP-CARD-TYPE-CODE       PIC X(10).
021200         10  CP-FACILITY-LEVEL       PIC X(01).
021300         10  CP-COVERAGE-PCT         PIC 9(3)V99.
021400         10  CP-MAX-AMOUNT           PIC S9(13)V99 COMP-3.
021500         10  CP-DEDUCTIBLE           PIC S9(13)V99 COMP-3.
021600         10  CP-EFFECTIVE-FROM       PIC 9(8).
021700         10  CP-EFFECTIVE-TO         PIC 9(8).
021800         10  CP-ACTIVE-FLAG          PIC X(01).
021900 77  WS-POLICY-COUNT                 PIC S9(4) COMP VALUE ZERO.
022000
022100 01  WS-FACILITY-TABLE.
022200     05  FC-ENTRY OCCURS 500 TIMES INDEXED BY FC-IDX.
022300         10  FC-CODE                 PIC X(10).
022400         10  FC-LEVEL                PIC X(01).
022500         10  FC-ACTIVE-FLAG          PIC X(01).
022600 77  WS-FACILITY-COUNT               PIC S9(4) COMP VALUE ZERO.
022700
022800 01  WS-CARD-TABLE.
022900     05  IC-ENTRY OCCURS 5000 TIMES INDEXED BY IC-IDX.
023000         10  IC-CARD-NUMBER          PIC X(15).
023100         10  IC-CARD-TYPE-CODE       PIC X(10).
023200         10  IC-VALID-FROM           PIC 9(8).
023300         10  IC-VALID-TO             PIC 9(8).
023400         10  IC-CARD-STATUS          PIC X(01).
023500 77  WS-CARD-COUNT                   PIC S9(4) COMP VALUE ZERO.
023600
023700* RUN-DATE WORK AREA - ACCEPT FROM DATE GIVES A 6-DIGIT YYMMDD;
023800* THE CENTURY WINDOW BELOW WAS ADDED FOR Y2K (SEE CHANGE LOG).
023900 01  WS-RUN-DATE-WORK.
024000     05  WS-RUN-DATE-6               PIC 9(6).
024100     05  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
024200         10  WS-RUN-YY               PIC 9(2).
024300         10  WS-RUN-MM               PIC 9(2).
024400         10  WS-RUN-DD               PIC 9(2).
024500     05  WS-RUN-DATE-8               PIC 9(8).
024600     05  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
024700         10  WS-RUN-CCYY             PIC 9(4).
024800         10  WS-RUN-MM8              PIC 9(2).
024900         10  WS-RUN-DD8              PIC 9(2).
025000     05  FILLER                      PIC X(02) VALUE SPACES.
025100
025200 01  WS-CLAIM-NUM-PREFIX.
025300     05  WS-CNP-LITERAL              PIC X(04) VALUE "BHYT".
025400     05  WS-CNP-CCYY                 PIC 9(04).
025500     05  WS-CNP-MM                   PIC 9(02).
025600     05  FILLER                      PIC X(02) VALUE SPACES.
025700 77  WS-NEXT-SEQ                     PIC 9(6) COMP-3 VALUE ZERO.
025800 77  WS-NEW-CLAIM-NUMBER             PIC X(16).
025900
026000 01  CRDVAL-REC.
026100     05  CRDVAL-CARD-STATUS          PIC X(01).
026200     05  CRDVAL-VALID-FROM           PIC 9(8).
026300     05  CRDVAL-VALID-TO             PIC 9(8).
026400     05  CRDVAL-CHECK-DATE           PIC 9(8).
026500     05  CRDVAL-IS-VALID             PIC X(01).
026600     05  CRDVAL-REASON-NOT-ACTIVE    PIC X(01).
026700     05  CRDVAL-REASON-NOT-YET       PIC X(01).
026800     05  CRDVAL-REASON-EXPIRED       PIC X(01).
026900     05  CRDVAL-DAYS-TO-EXPIRY       PIC S9(5) COMP.
027000     05  CRDVAL-FILLER-01            PIC X(02) VALUE SPACES.
027200 77  CRDVAL-RETURN-CD                PIC 9(4) COMP.
027300
027400 01  COVCALC-REC.
027500     05  COVCALC-TOTAL-AMOUNT        PIC S9(13)V99 COMP-3.
027600     05  COVCALC-DEDUCTIBLE          PIC S9(13)V99 COMP-3.
027700     05  COVCALC-COVERAGE-PCT        PIC 9(3)V99.
027800     05  COVCALC-MAX-AMOUNT          PIC S9(13)V99 COMP-3.
027900     05  COVCALC-COVERED-AMOUNT      PIC S9(13)V99 COMP-3.
028000     05  COVCALC-PATIENT-PAYMENT     PIC S9(13)V99 COMP-3.
028100     05  COVCALC-FILLER-01           PIC X(02) VALUE SPACES.
028200 77  COVCALC-RETURN-CD               PIC 9(4) COMP.
028300
028400 77  WS-BEST-COVERED                 PIC S9(13)V99 COMP-3.
028500 77  WS-BEST-PATIENT                 PIC S9(13)V99 COMP-3.
028600 77  WS-BEST-POLICY-ID               PIC X(10).
028700 77  WS-BEST-COVERAGE-PCT            PIC 9(3)V99.
028800 77  WS-BEST-FOUND-SW                PIC X(01).
028900     88  WS-BEST-FOUND                    VALUE "Y".
029000
029100 77  WS-FOUND-CARD-SW                PIC X(01).
029200     88  WS-CARD-FOUND                    VALUE "Y".
029300 77  WS-FOUND-FACILITY-SW            PIC X(01).
029400     88  WS-FACILITY-FOUND                VALUE "Y".
029500 77  WS-FACILITY-LEVEL-HOLD          PIC X(01).
029600 77  WS-CARD-TYPE-HOLD               PIC X(10).
029700
029800 77  WS-REJECT-REASON                PIC X(03).
029900 77  WS-REJECTED-SW                  PIC X(01).
030000     88  WS-CLAIM-REJECTED                VALUE "Y".
030100
030200 01  COUNTERS-AND-ACCUMULATORS.
030300     05  RECORDS-READ                PIC S9(9) COMP.
030400     05  CLAIMS-ACCEPTED             PIC S9(9) COMP.
030500     05  CLAIMS-REJECTED             PIC S9(9) COMP.
030600     05  TOTAL-BILLED                PIC S9(13)V99 COMP-3.
030700     05  TOTAL-COVERED               PIC S9(13)V99 COMP-3.
030800     05  TOTAL-PATIENT                PIC S9(13)V99 COMP-3.
030900     05  FILLER                      PIC X(02) VALUE SPACES.
031000
031100 01  WS-DETAIL-LINE.
031200     05  FILLER                      PIC X(04) VALUE SPACES.
031300     05  WSD-CLAIM-NUMBER            PIC X(16).
031400     05  FILLER                      PIC X(02) VALUE SPACES.
031500     05  WSD-CARD-NUMBER             PIC X(15).
031600     05  FILLER                      PIC X(02) VALUE SPACES.
031700     05  WSD-REASON                  PIC X(03).
031800     05  FILLER                      PIC X(38) VALUE SPACES.
031900
032000 01  WS-HEADING-LINE-1.
032100     05  FILLER                      PIC X(30) VALUE
032200             "BHYT CLAIMS - RUN SUMMARY".
032300     05  FILLER                      PIC X(10) VALUE "RUN DATE ".
032400     05  WSH-RUN-DATE                PIC 9(8)/.
032500     05  FILLER                      PIC X(31) VALUE SPACES.
032600
032700 01  WS-TOTALS-LINE-1.
032800     05  FILLER                      PIC X(20) VALUE
032900             "REQUESTS READ....".
033000     05  WST-READ                    PIC ZZZ,ZZ9.
033100     05  FILLER                      PIC X(52) VALUE SPACES.
033200 01  WS-TOTALS-LINE-2.
033300     05  FILLER                      PIC X(20) VALUE
033400             "CLAIMS ACCEPTED..".
033500     05  WST-ACCEPTED                PIC ZZZ,ZZ9.
033600     05  FILLER                      PIC X(52) VALUE SPACES.
033700 01  WS-TOTALS-LINE-3.
033800     05  FILLER                      PIC X(20) VALUE
033900             "CLAIMS REJECTED..".
034000     05  WST-REJECTED                PIC ZZZ,ZZ9.
034100     05  FILLER                      PIC X(52) VALUE SPACES.
034200 01  WS-TOTALS-LINE-4.
034300     05  FILLER                      PIC X(20) VALUE
034400             "TOTAL BILLED......".
034500     05  WST-BILLED                  PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
034600     05  FILLER                      PIC X(41) VALUE SPACES.
034700 01  WS-TOTALS-LINE-5.
034800     05  FILLER                      PIC X(20) VALUE
034900             "TOTAL COVERED......".
035000     05  WST-COVERED                 PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
035100     05  FILLER                      PIC X(41) VALUE SPACES.
035200 01  WS-TOTALS-LINE-6.
035300     05  FILLER                      PIC X(20) VALUE
035400             "TOTAL PATIENT......".
035500     05  WST-PATIENT                 PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
035600     05  FILLER                      PIC X(41) VALUE SPACES.
035700
035800 COPY ABENDREC.
035900
036000 PROCEDURE DIVISION.
036100 000-MAINLINE.
036200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036300     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
036400             UNTIL NO-MORE-REQUESTS.
036500     PERFORM 900-CLEANUP THRU 900-EXIT.
036600     MOVE ZERO TO RETURN-CODE.
036700     GOBACK.
036800
036900 000-HOUSEKEEPING.
037000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037100     DISPLAY "******** BEGIN JOB CLMADJ ********".
037200     ACCEPT WS-RUN-DATE-6 FROM DATE.
037300     IF WS-RUN-YY < 50
037400         MOVE 20 TO WS-RUN-CCYY(1:2)
037500     ELSE
037600         MOVE 19 TO WS-RUN-CCYY(1:2)
037700     END-IF.
037800     MOVE WS-RUN-YY TO WS-RUN-CCYY(3:2).
037900     MOVE WS-RUN-MM TO WS-RUN-MM8.
038000     MOVE WS-RUN-DD TO WS-RUN-DD8.
038100
038200     OPEN INPUT CARD-TYPE-FILE, COVERAGE-POLICY-FILE,
038300                FACILITY-FILE, INSURANCE-CARD-FILE,
038400                CLAIM-REQUEST-FILE.
038500     OPEN OUTPUT SYSOUT, CLAIM-OUT-FILE, STATUS-HISTORY-FILE.
038600     OPEN I-O CLAIM-MASTR.
038700
038800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
038900
039000     PERFORM 050-LOAD-CARD-TYPES THRU 050-EXIT
039100             VARYING CT-IDX FROM 1 BY 1
039200             UNTIL NO-MORE-CARD-TYPES.
039300     PERFORM 060-LOAD-POLICIES THRU 060-EXIT
039400             VARYING CP-IDX FROM 1 BY 1
039500             UNTIL NO-MORE-POLICIES.
039600     PERFORM 070-LOAD-FACILITIES THRU 070-EXIT
039700             VARYING FC-IDX FROM 1 BY 1
039800             UNTIL NO-MORE-FACILITIES.
039900     PERFORM 080-LOAD-CARDS THRU 080-EXIT
040000             VARYING IC-IDX FROM 1 BY 1
040100             UNTIL NO-MORE-CARDS.
040200
040300     MOVE WS-RUN-CCYY TO WS-CNP-CCYY.
040400     MOVE WS-RUN-MM8 TO WS-CNP-MM.
040500     MOVE ZERO TO WS-NEXT-SEQ.
040600     PERFORM 090-SCAN-CLAIM-MASTR THRU 090-EXIT
040700             UNTIL CLAIM-MASTR-EOF.
040800
040900     MOVE WS-RUN-DATE-8 TO WSH-RUN-DATE.
041000     WRITE SYSOUT-REC FROM WS-HEADING-LINE-1.
041100
041200     READ CLAIM-REQUEST-FILE INTO WS-CLAIM-REQUEST-REC-IN
041300         AT END
041400         MOVE "10" TO RQFCODE
041500     END-READ.
041600 000-EXIT.
041700     EXIT.
041800
041900 050-LOAD-CARD-TYPES.
042000     MOVE "050-LOAD-CARD-TYPES" TO PARA-NAME.
042100     READ CARD-TYPE-FILE INTO WS-CARD-TYPE-REC-IN
042200         AT END
042300         MOVE "10" TO CTFCODE
042400         GO TO 050-EXIT
042500     END-READ.
042600     MOVE CRDTYP-CODE TO CT-CODE(CT-IDX).
042700     MOVE CRDTYP-NAME TO CT-NAME(CT-IDX).
042800     MOVE CRDTYP-BASE-COVERAGE-PCT TO CT-BASE-PCT(CT-IDX).
042900     ADD 1 TO WS-CARD-TYPE-COUNT.
043000 050-EXIT.
043100     EXIT.
043200
043300 060-LOAD-POLICIES.
043400     MOVE "060-LOAD-POLICIES" TO PARA-NAME.
043500     READ COVERAGE-POLICY-FILE INTO WS-COVERAGE-POLICY-REC-IN
043600         AT END
043700         MOVE "10" TO CPFCODE
043800         GO TO 060-EXIT
043900     END-READ.
044000     MOVE COVPLC-POLICY-ID TO CP-POLICY-ID(CP-IDX).
044100     MOVE COVPLC-POLICY-TYPE TO CP-POLICY-TYPE(CP-IDX).
044200     MOVE COVPLC-CARD-TYPE-CODE TO CP-CARD-TYPE-CODE(CP-IDX).
044300     MOVE COVPLC-FACILITY-LEVEL TO CP-FACILITY-LEVEL(CP-IDX).
044400     MOVE COVPLC-COVERAGE-PCT TO CP-COVERAGE-PCT(CP-IDX).
044500     MOVE COVPLC-MAX-AMOUNT TO CP-MAX-AMOUNT(CP-IDX).
044600     MOVE COVPLC-DEDUCTIBLE TO CP-DEDUCTIBLE(CP-IDX).
044700     MOVE COVPLC-EFFECTIVE-FROM TO CP-EFFECTIVE-FROM(CP-IDX).
044800     MOVE COVPLC-EFFECTIVE-TO TO CP-EFFECTIVE-TO(CP-IDX).
044900     MOVE COVPLC-ACTIVE-FLAG TO CP-ACTIVE-FLAG(CP-IDX).
045000     ADD 1 TO WS-POLICY-COUNT.
045100 060-EXIT.
045200     EXIT.
045300
045400 070-LOAD-FACILITIES.
045500     MOVE "070-LOAD-FACILITIES" TO PARA-NAME.
045600     READ FACILITY-FILE INTO WS-FACILITY-REC-IN
045700         AT END
045800         MOVE "10" TO FCFCODE
045900         GO TO 070-EXIT
046000     END-READ.
046100     MOVE FACLTY-CODE TO FC-CODE(FC-IDX).
046200     MOVE FACLTY-LEVEL TO FC-LEVEL(FC-IDX).
046300     MOVE FACLTY-ACTIVE-FLAG TO FC-ACTIVE-FLAG(FC-IDX).
046400     ADD 1 TO WS-FACILITY-COUNT.
046500 070-EXIT.
046600     EXIT.
046700
046800 080-LOAD-CARDS.
046900     MOVE "080-LOAD-CARDS" TO PARA-NAME.
047000     READ INSURANCE-CARD-FILE INTO WS-INSURANCE-CARD-REC-IN
047100         AT END
047200         MOVE "10" TO ICFCODE
047300         GO TO 080-EXIT
047400     END-READ.
047500     MOVE INSCRD-CARD-NUMBER TO IC-CARD-NUMBER(IC-IDX).
047600     MOVE INSCRD-CARD-TYPE-CODE TO IC-CARD-TYPE-CODE(IC-IDX).
047700     MOVE INSCRD-VALID-FROM TO IC-VALID-FROM(IC-IDX).
047800     MOVE INSCRD-VALID-TO TO IC-VALID-TO(IC-IDX).
047900     MOVE INSCRD-CARD-STATUS TO IC-CARD-STATUS(IC-IDX).
048000     ADD 1 TO WS-CARD-COUNT.
048100 080-EXIT.
048200     EXIT.
048300
048400 090-SCAN-CLAIM-MASTR.
048500     MOVE "090-SCAN-CLAIM-MASTR" TO PARA-NAME.
048600     READ CLAIM-MASTR
048700         AT END
048800         MOVE "10" TO CMFCODE
048900         GO TO 090-EXIT
049000     END-READ.
049100     IF CLM-NUM-LITERAL = WS-CNP-LITERAL AND
049200        CLM-NUM-CCYY = WS-CNP-CCYY AND
049300        CLM-NUM-MM = WS-CNP-MM AND
049400        CLM-NUM-SEQ > WS-NEXT-SEQ
049500         MOVE CLM-NUM-SEQ TO WS-NEXT-SEQ
049600     END-IF.
049700 090-EXIT.
049800     EXIT.
049900
050000 100-PROCESS-ONE-REQUEST.
050100     MOVE "100-PROCESS-ONE-REQUEST" TO PARA-NAME.
050200     ADD 1 TO RECORDS-READ.
050300     MOVE "N" TO WS-REJECTED-SW.
050400     MOVE SPACES TO WS-REJECT-REASON.
050500     MOVE "N" TO WS-FOUND-CARD-SW WS-FOUND-FACILITY-SW.
050600
050700     IF CLMREQ-TOTAL-AMOUNT NOT > ZERO
050800         MOVE "201" TO WS-REJECT-REASON
050900         MOVE "Y" TO WS-REJECTED-SW
051000     END-IF.
051100
051200     IF NOT WS-CLAIM-REJECTED
051300         PERFORM 210-CHECK-CARD-FORMAT THRU 210-EXIT
051400     END-IF.
051500
051600     IF NOT WS-CLAIM-REJECTED
051700         PERFORM 220-FIND-CARD THRU 220-EXIT
051800     END-IF.
051900
052000     IF NOT WS-CLAIM-REJECTED
052100         PERFORM 230-CHECK-CARD-VALIDITY THRU 230-EXIT
052200     END-IF.
052300
052400     IF NOT WS-CLAIM-REJECTED
052500         PERFORM 240-FIND-FACILITY THRU 240-EXIT
052600     END-IF.
052700
052800     IF NOT WS-CLAIM-REJECTED
052900         PERFORM 250-CHECK-POLICY-TYPE THRU 250-EXIT
053000     END-IF.
053100
053200     IF NOT WS-CLAIM-REJECTED
053300         PERFORM 300-SEARCH-POLICIES-RTN THRU 300-EXIT
053400     END-IF.
053500
053600     PERFORM 700-BUILD-CLAIM-NUMBER THRU 700-EXIT.                033095DP
053700
053800     IF WS-CLAIM-REJECTED
053900         PERFORM 710-WRITE-REJECT-CLAIM THRU 710-EXIT
054000     ELSE
054100         PERFORM 720-WRITE-ACCEPTED-CLAIM THRU 720-EXIT
054200     END-IF.
054300
054400     READ CLAIM-REQUEST-FILE INTO WS-CLAIM-REQUEST-REC-IN
054500         AT END
054600         MOVE "10" TO RQFCODE
054700     END-READ.
054800 100-EXIT.
054900     EXIT.
055000
055100 210-CHECK-CARD-FORMAT.
055200     MOVE "210-CHECK-CARD-FORMAT" TO PARA-NAME.
055300     IF CLMREQ-CARD-NUMBER = SPACES
055400         MOVE "202" TO WS-REJECT-REASON
055500         MOVE "Y" TO WS-REJECTED-SW
055600         GO TO 210-EXIT
055700     END-IF.
055800     IF CLMREQ-CARD-NUMBER(15:1) = SPACE
055900         MOVE "202" TO WS-REJECT-REASON
056000         MOVE "Y" TO WS-REJECTED-SW
056100     END-IF.
056200 210-EXIT.
056300     EXIT.
056400
056500 220-FIND-CARD.
056600     MOVE "220-FIND-CARD" TO PARA-NAME.
056700     SET IC-IDX TO 1.
056800     SEARCH IC-ENTRY
056900         AT END
057000             MOVE "203" TO WS-REJECT-REASON
057100             MOVE "Y" TO WS-REJECTED-SW
057200         WHEN IC-CARD-NUMBER(IC-IDX) = CLMREQ-CARD-NUMBER
057300             MOVE "Y" TO WS-FOUND-CARD-SW
057400             MOVE IC-CARD-TYPE-CODE(IC-IDX) TO WS-CARD-TYPE-HOLD
057500     END-SEARCH.
057600 220-EXIT.
057700     EXIT.
057800
057900 230-CHECK-CARD-VALIDITY.
058000     MOVE "230-CHECK-CARD-VALIDITY" TO PARA-NAME.
058100     MOVE IC-CARD-STATUS(IC-IDX) TO CRDVAL-CARD-STATUS.
058200     MOVE IC-VALID-FROM(IC-IDX) TO CRDVAL-VALID-FROM.
058300     MOVE IC-VALID-TO(IC-IDX) TO CRDVAL-VALID-TO.
058400     MOVE CLMREQ-SERVICE-DATE TO CRDVAL-CHECK-DATE.
058500     MOVE ZERO TO CRDVAL-RETURN-CD.
058600     CALL "CRDVAL" USING CRDVAL-REC, CRDVAL-RETURN-CD.            110293JS
058700     IF CRDVAL-IS-VALID NOT = "Y"
058800         MOVE "204" TO WS-REJECT-REASON
058900         MOVE "Y" TO WS-REJECTED-SW
059000     END-IF.
059100 230-EXIT.
059200     EXIT.
059300
059400 240-FIND-FACILITY.
059500     MOVE "240-FIND-FACILITY" TO PARA-NAME.
059600     SET FC-IDX TO 1.
059700     SEARCH FC-ENTRY
059800         AT END
059900             MOVE "205" TO WS-REJECT-REASON
060000             MOVE "Y" TO WS-REJECTED-SW
060100         WHEN FC-CODE(FC-IDX) = CLMREQ-FACILITY-CODE
060200             IF FC-ACTIVE-FLAG(FC-IDX) NOT = "Y"
060300                 MOVE "205" TO WS-REJECT-REASON
060400                 MOVE "Y" TO WS-REJECTED-SW
060500             ELSE
060600                 MOVE "Y" TO WS-FOUND-FACILITY-SW
060700                 MOVE FC-LEVEL(FC-IDX) TO WS-FACILITY-LEVEL-HOLD
060800             END-IF
060900     END-SEARCH.
061000 240-EXIT.
061100     EXIT.
061200
061300 250-CHECK-POLICY-TYPE.
061400     MOVE "250-CHECK-POLICY-TYPE" TO PARA-NAME.
061500     IF CLMREQ-POLICY-TYPE NOT = "I" AND
061600        CLMREQ-POLICY-TYPE NOT = "O" AND
061700        CLMREQ-POLICY-TYPE NOT = "E" AND
061800        CLMREQ-POLICY-TYPE NOT = "P"
061900         MOVE "206" TO WS-REJECT-REASON
062000         MOVE "Y" TO WS-REJECTED-SW
062100     END-IF.
062200 250-EXIT.
062300     EXIT.
062400
062500 300-SEARCH-POLICIES-RTN.
062600     MOVE "300-SEARCH-POLICIES-RTN" TO PARA-NAME.
062700     MOVE "N" TO WS-BEST-FOUND-SW.
062800     MOVE ZERO TO WS-BEST-COVERED WS-BEST-PATIENT.
062900     MOVE SPACES TO WS-BEST-POLICY-ID.
063000     MOVE ZERO TO WS-BEST-COVERAGE-PCT.
063100
063200     PERFORM 320-TEST-ONE-POLICY THRU 320-EXIT
063300             VARYING CP-IDX FROM 1 BY 1
063400             UNTIL CP-IDX > WS-POLICY-COUNT.
063500
063600     IF NOT WS-BEST-FOUND
063700         MOVE "207" TO WS-REJECT-REASON
063800         MOVE "Y" TO WS-REJECTED-SW
063900     END-IF.
064000 300-EXIT.
064100     EXIT.
064200
064300 320-TEST-ONE-POLICY.
064400     MOVE "320-TEST-ONE-POLICY" TO PARA-NAME.
064500     IF CP-CARD-TYPE-CODE(CP-IDX) NOT = WS-CARD-TYPE-HOLD
064600         GO TO 320-EXIT.
064700     IF CP-POLICY-TYPE(CP-IDX) NOT = CLMREQ-POLICY-TYPE
064800         GO TO 320-EXIT.
064900     IF CP-FACILITY-LEVEL(CP-IDX) NOT = WS-FACILITY-LEVEL-HOLD
065000         GO TO 320-EXIT.
065100     IF CP-ACTIVE-FLAG(CP-IDX) NOT = "Y"
065200         GO TO 320-EXIT.
065300     IF CP-EFFECTIVE-FROM(CP-IDX) > CLMREQ-SERVICE-DATE
065400         GO TO 320-EXIT.
065500     IF CP-EFFECTIVE-TO(CP-IDX) NOT = ZERO AND
065600        CP-EFFECTIVE-TO(CP-IDX) < CLMREQ-SERVICE-DATE
065700         GO TO 320-EXIT.
065800
065900     MOVE CLMREQ-TOTAL-AMOUNT TO COVCALC-TOTAL-AMOUNT.
066000     MOVE CP-DEDUCTIBLE(CP-IDX) TO COVCALC-DEDUCTIBLE.
066100     MOVE CP-COVERAGE-PCT(CP-IDX) TO COVCALC-COVERAGE-PCT.
066200     MOVE CP-MAX-AMOUNT(CP-IDX) TO COVCALC-MAX-AMOUNT.
066300     MOVE ZERO TO COVCALC-RETURN-CD.
066400     CALL "COVCALC" USING COVCALC-REC, COVCALC-RETURN-CD.
066500
066600     IF NOT WS-BEST-FOUND OR
066700        COVCALC-COVERED-AMOUNT > WS-BEST-COVERED
066800         MOVE "Y" TO WS-BEST-FOUND-SW
066900         MOVE COVCALC-COVERED-AMOUNT TO WS-BEST-COVERED
067000         MOVE COVCALC-PATIENT-PAYMENT TO WS-BEST-PATIENT
067100         MOVE CP-POLICY-ID(CP-IDX) TO WS-BEST-POLICY-ID
067200         MOVE CP-COVERAGE-PCT(CP-IDX) TO WS-BEST-COVERAGE-PCT
067300     END-IF.
067400 320-EXIT.
067500     EXIT.
067600
067700 700-BUILD-CLAIM-NUMBER.
067800     MOVE "700-BUILD-CLAIM-NUMBER" TO PARA-NAME.
067900     ADD 1 TO WS-NEXT-SEQ.
068000     MOVE "BHYT" TO CLM-NUM-LITERAL.
068100     MOVE WS-CNP-CCYY TO CLM-NUM-CCYY.
068200     MOVE WS-CNP-MM TO CLM-NUM-MM.
068300     MOVE WS-NEXT-SEQ TO CLM-NUM-SEQ.
068400     MOVE CLM-CLAIM-NUMBER TO WS-NEW-CLAIM-NUMBER.
068500 700-EXIT.
068600     EXIT.
068700
068800 710-WRITE-REJECT-CLAIM.
068900     MOVE "710-WRITE-REJECT-CLAIM" TO PARA-NAME.
069000     MOVE WS-NEW-CLAIM-NUMBER TO CLM-CLAIM-NUMBER.
069100     MOVE CLMREQ-CARD-NUMBER TO CLM-CARD-NUMBER.
069200     MOVE CLMREQ-FACILITY-CODE TO CLM-FACILITY-CODE.
069300     MOVE CLMREQ-POLICY-TYPE TO CLM-POLICY-TYPE.
069400     MOVE CLMREQ-SERVICE-DATE TO CLM-SERVICE-DATE.
069500     MOVE CLMREQ-TOTAL-AMOUNT TO CLM-TOTAL-AMOUNT.
069600     MOVE ZERO TO CLM-COVERED-AMOUNT.
069700     MOVE CLMREQ-TOTAL-AMOUNT TO CLM-PATIENT-PAYMENT.
069800     MOVE SPACES TO CLM-POLICY-ID.
069900     MOVE ZERO TO CLM-COVERAGE-PCT.
070000     SET CLM-STATUS-REJECTED TO TRUE.
070100     MOVE WS-REJECT-REASON TO CLM-REJECT-REASON.
070200
070300     WRITE CLAIM-RECORD INVALID KEY
070400         MOVE "** DUPLICATE CLAIM NUMBER ON REJECT WRITE"
070500              TO ABEND-REASON
070600         GO TO 1000-ABEND-RTN
070700     END-WRITE.
070800     WRITE FD-CLAIM-OUT-REC FROM CLAIM-RECORD.
070900
071000     MOVE WS-NEW-CLAIM-NUMBER TO STAHST-CLAIM-NUMBER.
071100     MOVE SPACES TO STAHST-OLD-STATUS.
071200     MOVE "R" TO STAHST-NEW-STATUS.
071300     MOVE "SYSTEM    " TO STAHST-CHANGED-BY.
071400     MOVE "CLAIM REJECTED AT ADJUDICATION" TO STAHST-REASON.
071500     WRITE FD-STATUS-HISTORY-REC FROM WS-STATUS-HISTORY-REC-OUT.  093095JS
071600
071700     ADD 1 TO CLAIMS-REJECTED.
071800     ADD CLM-TOTAL-AMOUNT TO TOTAL-BILLED.
071900     ADD CLM-PATIENT-PAYMENT TO TOTAL-PATIENT.
072000
072100     MOVE WS-NEW-CLAIM-NUMBER TO WSD-CLAIM-NUMBER.
072200     MOVE CLMREQ-CARD-NUMBER TO WSD-CARD-NUMBER.
072300     MOVE WS-REJECT-REASON TO WSD-REASON.
072400     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
072500 710-EXIT.
072600     EXIT.
072700
072800 720-WRITE-ACCEPTED-CLAIM.
072900     MOVE "720-WRITE-ACCEPTED-CLAIM" TO PARA-NAME.
073000     MOVE WS-NEW-CLAIM-NUMBER TO CLM-CLAIM-NUMBER.
073100     MOVE CLMREQ-CARD-NUMBER TO CLM-CARD-NUMBER.
073200     MOVE CLMREQ-FACILITY-CODE TO CLM-FACILITY-CODE.
073300     MOVE CLMREQ-POLICY-TYPE TO CLM-POLICY-TYPE.
073400     MOVE CLMREQ-SERVICE-DATE TO CLM-SERVICE-DATE.
073500     MOVE CLMREQ-TOTAL-AMOUNT TO CLM-TOTAL-AMOUNT.
073600     MOVE WS-BEST-COVERED TO CLM-COVERED-AMOUNT.
073700     MOVE WS-BEST-PATIENT TO CLM-PATIENT-PAYMENT.
073800     MOVE WS-BEST-POLICY-ID TO CLM-POLICY-ID.
073900     MOVE WS-BEST-COVERAGE-PCT TO CLM-COVERAGE-PCT.
074000     SET CLM-STATUS-SUBMITTED TO TRUE.
074100     MOVE SPACES TO CLM-REJECT-REASON.
074200
074300     WRITE CLAIM-RECORD INVALID KEY
074400         MOVE "** DUPLICATE CLAIM NUMBER ON ACCEPT WRITE"
074500              TO ABEND-REASON
074600         GO TO 1000-ABEND-RTN
074700     END-WRITE.
074800     WRITE FD-CLAIM-OUT-REC FROM CLAIM-RECORD.
074900
075000     MOVE WS-NEW-CLAIM-NUMBER TO STAHST-CLAIM-NUMBER.
075100     MOVE SPACES TO STAHST-OLD-STATUS.
075200     MOVE "S" TO STAHST-NEW-STATUS.
075300     MOVE "SYSTEM    " TO STAHST-CHANGED-BY.
075400     MOVE "CLAIM CREATED AT ADJUDICATION" TO STAHST-REASON.
075500     WRITE FD-STATUS-HISTORY-REC FROM WS-STATUS-HISTORY-REC-OUT.
075600
075700     ADD 1 TO CLAIMS-ACCEPTED.
075800     ADD CLM-TOTAL-AMOUNT TO TOTAL-BILLED.
075900     ADD CLM-COVERED-AMOUNT TO TOTAL-COVERED.
076000     ADD CLM-PATIENT-PAYMENT TO TOTAL-PATIENT.
076100 720-EXIT.
076200     EXIT.
076300
076400 900-CLEANUP.
076500     MOVE "900-CLEANUP" TO PARA-NAME.
076600     MOVE RECORDS-READ TO WST-READ.
076700     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-1.
076800     MOVE CLAIMS-ACCEPTED TO WST-ACCEPTED.
076900     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-2.
077000     MOVE CLAIMS-REJECTED TO WST-REJECTED.
077100     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-3.
077200     MOVE TOTAL-BILLED TO WST-BILLED.
077300     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-4.
077400     MOVE TOTAL-COVERED TO WST-COVERED.
077500     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-5.
077600     MOVE TOTAL-PATIENT TO WST-PATIENT.
077700     WRITE SYSOUT-REC FROM WS-TOTALS-LINE-6.
077800
077900     CLOSE CARD-TYPE-FILE, COVERAGE-POLICY-FILE, FACILITY-FILE,
078000           INSURANCE-CARD-FILE, CLAIM-REQUEST-FILE,
078100           CLAIM-OUT-FILE, STATUS-HISTORY-FILE, CLAIM-MASTR,
078200           SYSOUT.
078300
078400     DISPLAY "******** NORMAL END OF JOB CLMADJ ********".
078500 900-EXIT.
078600     EXIT.
078700
078800 1000-ABEND-RTN.
078900     WRITE SYSOUT-REC FROM ABEND-REC.
079000     DISPLAY "*** ABNORMAL END OF JOB - CLMADJ ***" UPON CONSOLE.
079100     DIVIDE ZERO-VAL INTO ONE-VAL.
