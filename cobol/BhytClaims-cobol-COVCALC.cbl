000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  COVCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    COVCALC COMPUTES THE COVERED AMOUNT AND PATIENT PAYMENT FOR
001100*    ONE CLAIM AGAINST ONE COVERAGE POLICY:
001200*         AFTER-DEDUCTIBLE = MAX(0, TOTAL - DEDUCTIBLE)
001300*         COVERED          = AFTER-DEDUCTIBLE * PCT / 100, ROUNDED
001400*         COVERED          = MIN(COVERED, MAX-AMOUNT) IF CAPPED
001500*    CALLED ONCE PER APPLICABLE POLICY BY CLMADJ'S POLICY-SEARCH
001600*    LOOP; CLMADJ KEEPS THE HIGHEST-COVERED RESULT.
001700*
001800*    03-14-89  RTS   ORIGINAL, WRITTEN AS CLCLBCST FOR THE
001900*                    PATIENT-ACCOUNTING SYSTEM (LAB/EQUIPMENT
002000*                    COST SPLIT).
002100*    06-15-91  MM    ADDED ENHANCEMENT TO HANDLE EQUIPMENT
002200*                    CHARGES SEPARATELY FROM LAB CHARGES.
002300*    05-02-93  JS    REWORKED AS COVCALC FOR BHYTCLMS - REPLACED
002400*                    THE LAB/EQUIPMENT COST FORMULAS WITH THE
002500*                    DEDUCTIBLE/PERCENTAGE/CAP COVERAGE FORMULA
002600*                    (REQUEST 93-006).
002700*    11-30-98  KLD   ROUNDING REVIEW - CONFIRMED COMPUTE ...
002800*                    ROUNDED GIVES HALF-AWAY-FROM-ZERO ON THIS
002900*                    COMPILER; NO CODE CHANGE, LOGGED PER
003000*                    STANDARD 99-1 Y2K/PRECISION SWEEP.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-AFTER-DEDUCTIBLE         PIC S9(13)V99 COMP-3.
004600     05  WS-COVERED-RAW              PIC S9(13)V99 COMP-3.
004700     05  WS-ZERO-COMP                PIC S9(4) COMP VALUE ZERO.
004800     05  FILLER                      PIC X(01) VALUE SPACE.
004900
005000* A COMPUTATION TRACE LINE, MOVED TO SYSOUT ON A DUMP REQUEST
005100* (UPSI-0 ON) SO A DEDUCTIBLE/PERCENTAGE/CAP CALCULATION CAN BE
005200* FOLLOWED BY HAND AGAINST THE MASTER LISTING - THREE VIEWS OF
005300* THE SAME 40-BYTE AREA, ONE PER STAGE OF THE FORMULA.
005400 01  WS-CALC-TRACE-LINE              PIC X(40) VALUE SPACES.
005500 01  WS-TRACE-DEDUCTIBLE-VIEW REDEFINES WS-CALC-TRACE-LINE.
005600     05  WS-TRACE-STAGE-1            PIC X(20).
005700     05  FILLER                      PIC X(20).
005800 01  WS-TRACE-PERCENT-VIEW REDEFINES WS-CALC-TRACE-LINE.
005900     05  FILLER                      PIC X(20).
006000     05  WS-TRACE-STAGE-2            PIC X(20).
006100 01  WS-TRACE-CAP-VIEW REDEFINES WS-CALC-TRACE-LINE.
006200     05  WS-TRACE-STAGE-3            PIC X(40).
006300
006400 LINKAGE SECTION.
006500 01  COVCALC-REC.
006600     05  COVCALC-TOTAL-AMOUNT        PIC S9(13)V99 COMP-3.
006700     05  COVCALC-DEDUCTIBLE          PIC S9(13)V99 COMP-3.
006800     05  COVCALC-COVERAGE-PCT        PIC 9(3)V99.
006900     05  COVCALC-MAX-AMOUNT          PIC S9(13)V99 COMP-3.
007000     05  COVCALC-COVERED-AMOUNT      PIC S9(13)V99 COMP-3.
007100     05  COVCALC-PATIENT-PAYMENT     PIC S9(13)V99 COMP-3.
007200     05  COVCALC-FILLER-01           PIC X(02) VALUE SPACES.
007300
007400 01  RETURN-CD                       PIC 9(4) COMP.
007500
007600 PROCEDURE DIVISION USING COVCALC-REC, RETURN-CD.
007700 000-CALC-COVERAGE.
007800     MOVE ZERO TO WS-AFTER-DEDUCTIBLE
007900                  WS-COVERED-RAW
008000                  COVCALC-COVERED-AMOUNT
008100                  COVCALC-PATIENT-PAYMENT.
008200
008300     COMPUTE WS-AFTER-DEDUCTIBLE ROUNDED =
008400             COVCALC-TOTAL-AMOUNT - COVCALC-DEDUCTIBLE.
008500     IF WS-AFTER-DEDUCTIBLE < ZERO
008600         MOVE ZERO TO WS-AFTER-DEDUCTIBLE.
008700     MOVE "AFTER-DEDUCTIBLE COMPUTED" TO WS-TRACE-STAGE-1.
008800
008900     COMPUTE WS-COVERED-RAW ROUNDED =                             050293JS
009000             WS-AFTER-DEDUCTIBLE * COVCALC-COVERAGE-PCT / 100.
009100     MOVE "PERCENT APPLIED, ROUNDED" TO WS-TRACE-STAGE-2.
009200
009300     IF COVCALC-MAX-AMOUNT > ZERO AND
009400        WS-COVERED-RAW > COVCALC-MAX-AMOUNT
009500         MOVE COVCALC-MAX-AMOUNT TO COVCALC-COVERED-AMOUNT
009600     ELSE
009700         MOVE WS-COVERED-RAW TO COVCALC-COVERED-AMOUNT.
009800
009900     COMPUTE COVCALC-PATIENT-PAYMENT =
010000             COVCALC-TOTAL-AMOUNT - COVCALC-COVERED-AMOUNT.
010100     MOVE "CAP TESTED, PAYMENT SPLIT DONE" TO WS-TRACE-STAGE-3.
010200
010300     MOVE ZERO TO RETURN-CD.
010400     GOBACK.
