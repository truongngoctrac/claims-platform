000100******************************************************************
000200*    COPYBOOK  COVPLCY
000300*    COVERAGE POLICY TABLE - REWORKED FROM THE OLD DDS0001.
000400*    HEALTH_PLAN DB2 TABLE (SEE HLTHPLAN DCLGEN, RETIRED).  THE
000500*    BHYT COVERAGE RULES ARE PUBLISHED BY THE MINISTRY AS A FLAT
000600*    EXTRACT, NOT A DB2 TABLE, SO THIS IS NOW A PLAIN WORKING-
000700*    STORAGE LAYOUT LOADED WHOLESALE BY CLMADJ/ELGCHK THE SAME
000800*    WAY THE OLD DCLHEALTH-PLAN CURSOR ROWS WERE FETCHED ONE AT A
000900*    TIME - EXCEPT WE NO LONGER NEED DB2 TO DO IT.
001000*
001100*    04-18-94  JS    ORIGINAL DB2 DCLGEN (HLTHPLAN).
001200*    11-09-97  KLD   DROPPED DB2 - MINISTRY EXTRACT COMES DOWN AS
001300*                    A FLAT FILE NOW.  FIELDS REDONE TO MATCH
001400*                    THE EXTRACT LAYOUT (REQUEST 97-233).
001500******************************************************************
001600 01  COVERAGE-POLICY-RECORD.
001700     05  COVPLC-POLICY-ID            PIC X(10).
001800     05  COVPLC-POLICY-NAME          PIC X(40).
001900     05  COVPLC-POLICY-TYPE          PIC X(01).
002000         88  COVPLC-TYPE-INPATIENT         VALUE "I".
002100         88  COVPLC-TYPE-OUTPATIENT        VALUE "O".
002200         88  COVPLC-TYPE-EMERGENCY         VALUE "E".
002300         88  COVPLC-TYPE-PREVENTIVE        VALUE "P".
002400         88  COVPLC-TYPE-IS-VALID          VALUES "I" "O" "E"
002500                                                   "P".
002600     05  COVPLC-CARD-TYPE-CODE       PIC X(10).
002700     05  COVPLC-FACILITY-LEVEL       PIC X(01).
002800     05  COVPLC-COVERAGE-PCT         PIC 9(3)V99.
002900     05  COVPLC-MAX-AMOUNT           PIC S9(13)V99 USAGE COMP-3.
003000     05  COVPLC-DEDUCTIBLE           PIC S9(13)V99 USAGE COMP-3.
003100     05  COVPLC-EFFECTIVE-FROM       PIC 9(8).
003200     05  COVPLC-EFFECTIVE-TO         PIC 9(8).
003300     05  COVPLC-EFF-TO-BROKEN REDEFINES COVPLC-EFFECTIVE-TO.      110997KL
003400         10  COVPLC-EFFTO-CCYY       PIC 9(4).
003500         10  COVPLC-EFFTO-MM         PIC 9(2).
003600         10  COVPLC-EFFTO-DD         PIC 9(2).
003700     05  COVPLC-ACTIVE-FLAG          PIC X(01).
003800         88  COVPLC-IS-ACTIVE              VALUE "Y".
003900         88  COVPLC-IS-INACTIVE            VALUE "N".
004000     05  FILLER                      PIC X(08) VALUE SPACES.
