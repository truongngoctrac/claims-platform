000100******************************************************************
000200*    COPYBOOK  CRDTYPE
000300*    INSURANCE CARD-TYPE TABLE - SMALL REFERENCE FILE, LOADED IN
000400*    FULL INTO A WORKING-STORAGE TABLE AT HOUSEKEEPING TIME BY
000500*    CLMADJ AND ELGCHK (SAME HABIT AS THE OLD EQUIPMENT AND
000600*    LAB-TEST TABLE LOADS).
000700*
000800*    07-11-88  RTS   ORIGINAL LAYOUT.
000900******************************************************************
001000 01  CARD-TYPE-RECORD.
001100     05  CRDTYP-CODE                 PIC X(10).
001200     05  CRDTYP-NAME                 PIC X(40).
001300     05  CRDTYP-BASE-COVERAGE-PCT    PIC 9(3)V99.
001400     05  FILLER                      PIC X(05) VALUE SPACES.
