000100******************************************************************
000200*    COPYBOOK  CLMREQ
000300*    CLAIM REQUEST TRANSACTION - ONE ENTRY PER CLAIM SUBMITTED
000400*    FOR ADJUDICATION.  INPUT TO CLMADJ, IN CARD-NUMBER SEQUENCE
000500*    WITHIN A RUN.
000600*
000700*    07-11-88  RTS   ORIGINAL LAYOUT.
000800******************************************************************
000900 01  CLAIM-REQUEST-RECORD.
001000     05  CLMREQ-CARD-NUMBER          PIC X(15).
001100     05  CLMREQ-FACILITY-CODE        PIC X(10).
001200     05  CLMREQ-POLICY-TYPE          PIC X(01).
001300     05  CLMREQ-TOTAL-AMOUNT         PIC S9(13)V99 USAGE COMP-3.
001400     05  CLMREQ-SERVICE-DATE         PIC 9(8).
001500     05  CLMREQ-SVC-DATE-BROKEN REDEFINES CLMREQ-SERVICE-DATE.
001600         10  CLMREQ-SVC-CCYY         PIC 9(4).
001700         10  CLMREQ-SVC-MM           PIC 9(2).
001800         10  CLMREQ-SVC-DD           PIC 9(2).
001900     05  CLMREQ-DIAGNOSIS-CODE       PIC X(10).
002000     05  CLMREQ-DIAGNOSIS-NAME       PIC X(40).
002100     05  FILLER                      PIC X(11) VALUE SPACES.
