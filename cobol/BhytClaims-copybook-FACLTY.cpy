000100******************************************************************
000200*    COPYBOOK  FACLTY
000300*    HEALTH FACILITY TABLE - REWORKED FROM THE OLD DDS0001.
000400*    PROVIDER DB2 TABLE (SEE PROVIDER DCLGEN, RETIRED).  LOADED
000500*    WHOLESALE INTO A WORKING-STORAGE TABLE BY CLMADJ THE WAY
000600*    PATSRCH ONCE LOADED ITS EQUIPMENT-COST TABLE.
000700*
000800*    04-18-94  JS    ORIGINAL DB2 DCLGEN (PROVIDER).
000900*    11-09-97  KLD   DROPPED DB2 - SAME MINISTRY-EXTRACT CHANGE
001000*                    AS COVPLCY (REQUEST 97-233).
001100******************************************************************
001200 01  FACILITY-RECORD.
001300     05  FACLTY-CODE                 PIC X(10).
001400     05  FACLTY-NAME                 PIC X(40).
001500     05  FACLTY-LEVEL                PIC X(01).
001600         88  FACLTY-LEVEL-CENTRAL          VALUE "1".
001700         88  FACLTY-LEVEL-PROVINCE         VALUE "2".
001800         88  FACLTY-LEVEL-DISTRICT         VALUE "3".
001900         88  FACLTY-LEVEL-COMMUNE          VALUE "4".
002000         88  FACLTY-LEVEL-IS-VALID         VALUES "1" "2" "3" "4".
002100     05  FACLTY-TYPE                 PIC X(20).
002200     05  FACLTY-PROVINCE-CODE        PIC X(02).                   110997KL
002300     05  FACLTY-BED-COUNT            PIC 9(5) USAGE COMP.
002400     05  FACLTY-ACTIVE-FLAG          PIC X(01).
002500         88  FACLTY-IS-ACTIVE              VALUE "Y".
002600         88  FACLTY-IS-INACTIVE            VALUE "N".
002700     05  FILLER                      PIC X(09) VALUE SPACES.
