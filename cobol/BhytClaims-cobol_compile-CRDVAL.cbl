000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CRDVAL.
000400 AUTHOR. MARY MASON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/91.
000700 DATE-COMPILED. 06/19/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CRDVAL DECIDES WHETHER ONE INSURANCE CARD IS VALID ON A
001100*    GIVEN CHECK DATE:  CARD-STATUS MUST BE ACTIVE AND THE CHECK
001200*    DATE MUST FALL WITHIN VALID-FROM/VALID-TO INCLUSIVE.  IT
001300*    ALSO RETURNS DAYS-TO-EXPIRY AND THE SET OF REASON FLAGS
001400*    (STATUS-NOT-ACTIVE / NOT-YET-EFFECTIVE / EXPIRED) SO THE
001500*    CALLER CAN BUILD ITS OWN REJECT MESSAGE.  CALLED BY CLMADJ
001600*    (SERVICE-DATE AS THE CHECK DATE) AND BY ELGCHK (RUN DATE AS
001700*    THE CHECK DATE).
001800*
001900*    06-19-91  MM    ORIGINAL, WRITTEN AS PCTPROC - A DB2 STORED
002000*                    PROCEDURE THAT LOOKED UP A HEALTH-PLAN ROW
002100*                    AND DERIVED A REIMBURSEMENT PERCENT TIER.
002200*    05-02-93  JS    REWORKED AS CRDVAL FOR BHYTCLMS - DROPPED
002300*                    THE DB2 CURSOR AND THE PERCENT-TIER LOGIC,
002400*                    REPLACED WITH THE CARD STATUS/DATE-WINDOW
002500*                    TEST (REQUEST 93-006).  ADDED THE SIX
002600*                    IDENTIFICATION-DIVISION PARAGRAPHS - THE
002700*                    ORIGINAL STORED PROCEDURE SHELL DID NOT
002800*                    CARRY THEM.
002900*    08-11-96  JS    ADDED DAYS-TO-EXPIRY, COMPUTED FROM A
003000*                    JULIAN-DAY-NUMBER CONVERSION SO IT WORKS
003100*                    ACROSS A MONTH OR YEAR BOUNDARY WITHOUT A
003200*                    TABLE OF MONTH LENGTHS (REQUEST 96-140).
003300*    01-27-99  KLD   Y2K - JULIAN-DAY-NUMBER ARITHMETIC ALREADY
003400*                    CARRIES A FULL 4-DIGIT YEAR, VERIFIED
003500*                    AGAINST TEST DATES SPANNING 1999/2000/2001,
003600*                    NO CODE CHANGE. LOGGED PER STANDARD 99-1.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  WS-JULIAN-WORK-FIELDS.
005100     05  WS-JDN-CCYYMMDD             PIC 9(8).
005200     05  WS-JDN-CCYYMMDD-R REDEFINES WS-JDN-CCYYMMDD.
005300         10  WS-JDN-CCYY             PIC 9(4).
005400         10  WS-JDN-MM               PIC 9(2).
005500         10  WS-JDN-DD               PIC 9(2).
005600     05  WS-JDN-Y                    PIC S9(6) COMP.
005700     05  WS-JDN-M                    PIC S9(4) COMP.
005800     05  WS-JDN-T1                   PIC S9(9) COMP.
005900     05  WS-JDN-T2                   PIC S9(9) COMP.
006000     05  WS-JDN-T3                   PIC S9(9) COMP.
006100     05  WS-JDN-T4                   PIC S9(9) COMP.
006200     05  WS-JDN-RESULT               PIC S9(9) COMP.
006300     05  WS-JDN-VALID-TO-RESULT      PIC S9(9) COMP.
006400     05  WS-JDN-CHECK-DATE-RESULT    PIC S9(9) COMP.
006500     05  FILLER                      PIC X(01) VALUE SPACE.
006600
006700* TWO ALTERNATE VIEWS OF THE 8-BYTE CHECK-DATE PARAMETER, KEPT
006800* SO A DUMP LINE CAN SHOW EITHER THE PACKED CCYYMMDD OR THE
006900* BROKEN-OUT YEAR/MONTH/DAY WITHOUT REDOING THE MOVE.
007000 01  WS-CHECK-DATE-TRACE             PIC 9(8).
007100 01  WS-CHECK-DATE-TRACE-R REDEFINES WS-CHECK-DATE-TRACE.
007200     05  WS-CDT-CCYY                 PIC 9(4).
007300     05  WS-CDT-MM                   PIC 9(2).
007400     05  WS-CDT-DD                   PIC 9(2).
007500
007600 LINKAGE SECTION.
007700 01  CRDVAL-REC.
007800     05  CRDVAL-CARD-STATUS          PIC X(01).
007900     05  CRDVAL-VALID-FROM           PIC 9(8).
008000     05  CRDVAL-VALID-TO             PIC 9(8).
008100     05  CRDVAL-VALID-TO-R REDEFINES CRDVAL-VALID-TO.
008200         10  CRDVAL-VTO-CCYY         PIC 9(4).
008300         10  CRDVAL-VTO-MM           PIC 9(2).
008400         10  CRDVAL-VTO-DD           PIC 9(2).
008500     05  CRDVAL-CHECK-DATE           PIC 9(8).
008600     05  CRDVAL-IS-VALID             PIC X(01).
008700         88  CRDVAL-CARD-IS-VALID          VALUE "Y".
008800     05  CRDVAL-REASON-NOT-ACTIVE    PIC X(01).
008900     05  CRDVAL-REASON-NOT-YET       PIC X(01).
009000     05  CRDVAL-REASON-EXPIRED       PIC X(01).
009100     05  CRDVAL-DAYS-TO-EXPIRY       PIC S9(5) COMP.
009200     05  CRDVAL-FILLER-01            PIC X(02) VALUE SPACES.
009300
009400 01  RETURN-CD                       PIC 9(4) COMP.
009500
009600 PROCEDURE DIVISION USING CRDVAL-REC, RETURN-CD.
009700 000-VALIDATE-CARD.
009800     MOVE "Y" TO CRDVAL-IS-VALID.
009900     MOVE "N" TO CRDVAL-REASON-NOT-ACTIVE
010000                 CRDVAL-REASON-NOT-YET
010100                 CRDVAL-REASON-EXPIRED.
010200     MOVE ZERO TO CRDVAL-DAYS-TO-EXPIRY.
010300     MOVE CRDVAL-CHECK-DATE TO WS-CHECK-DATE-TRACE.
010400
010500     IF CRDVAL-CARD-STATUS NOT = "A"
010600         MOVE "Y" TO CRDVAL-REASON-NOT-ACTIVE
010700         MOVE "N" TO CRDVAL-IS-VALID.
010800
010900     IF CRDVAL-CHECK-DATE < CRDVAL-VALID-FROM
011000         MOVE "Y" TO CRDVAL-REASON-NOT-YET
011100         MOVE "N" TO CRDVAL-IS-VALID.
011200
011300     IF CRDVAL-CHECK-DATE > CRDVAL-VALID-TO
011400         MOVE "Y" TO CRDVAL-REASON-EXPIRED
011500         MOVE "N" TO CRDVAL-IS-VALID.
011600
011700     MOVE CRDVAL-VALID-TO TO WS-JDN-CCYYMMDD.
011800     PERFORM 500-CALC-JULIAN-DAY.
011900     MOVE WS-JDN-RESULT TO WS-JDN-VALID-TO-RESULT.
012000
012100     MOVE CRDVAL-CHECK-DATE TO WS-JDN-CCYYMMDD.
012200     PERFORM 500-CALC-JULIAN-DAY.
012300     MOVE WS-JDN-RESULT TO WS-JDN-CHECK-DATE-RESULT.
012400
012500     IF WS-JDN-VALID-TO-RESULT >= WS-JDN-CHECK-DATE-RESULT
012600         COMPUTE CRDVAL-DAYS-TO-EXPIRY =                          081196JS
012700                 WS-JDN-VALID-TO-RESULT - WS-JDN-CHECK-DATE-RESULT
012800     ELSE
012900         MOVE ZERO TO CRDVAL-DAYS-TO-EXPIRY.
013000
013100     MOVE ZERO TO RETURN-CD.
013200     GOBACK.
013300
013400 500-CALC-JULIAN-DAY.
013500*    STANDARD PROLEPTIC-GREGORIAN JULIAN-DAY-NUMBER CONVERSION,
013600*    MARCH-BASED YEAR SO JANUARY/FEBRUARY BORROW FROM THE PRIOR
013700*    YEAR.  EACH DIVISION IS DONE IN ITS OWN COMPUTE SO THE
013800*    TRUNCATION HAPPENS AT THE RIGHT STEP.
013900     MOVE WS-JDN-CCYY TO WS-JDN-Y.
014000     MOVE WS-JDN-MM TO WS-JDN-M.
014100     IF WS-JDN-M NOT > 2
014200         SUBTRACT 1 FROM WS-JDN-Y
014300         ADD 12 TO WS-JDN-M
014400     END-IF.
014500     COMPUTE WS-JDN-T1 = (153 * (WS-JDN-M - 3) + 2) / 5.
014600     COMPUTE WS-JDN-T2 = WS-JDN-Y / 4.
014700     COMPUTE WS-JDN-T3 = WS-JDN-Y / 100.
014800     COMPUTE WS-JDN-T4 = WS-JDN-Y / 400.
014900     COMPUTE WS-JDN-RESULT = WS-JDN-DD + WS-JDN-T1
015000             + (365 * WS-JDN-Y) + WS-JDN-T2 - WS-JDN-T3
015100             + WS-JDN-T4 + 1721119.
