000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SIGLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    SIGLEN COUNTS THE SIGNIFICANT (NON-TRAILING-SPACE) LENGTH
001100*    OF A CHARACTER FIELD.  CALLED BY MBREDIT ONCE FOR THE
001200*    MEMBER FULL-NAME FIELD AND ONCE FOR THE MEMBER ADDRESS
001300*    FIELD SO EACH CAN BE CHECKED AGAINST ITS OWN MINIMUM.
001400*
001500*    03-14-89  RTS   ORIGINAL, WRITTEN FOR THE PATIENT-ACCOUNTING
001600*                    SYSTEM AS STRLTH.
001700*    05-02-93  JS    RENAMED SIGLEN AND MOVED INTO BHYTCLMS FOR
001800*                    THE NEW MEMBER-REGISTRATION EDIT (REQUEST
001900*                    93-006).  LOGIC UNCHANGED.
002000*    02-19-99  KLD   Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,
002100*                    NO CHANGE REQUIRED, LOGGED PER STANDARD 99-1.
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 01  MISC-FIELDS.
003600     05  L                           PIC S9(4) COMP.
003700     05  TEMP-TXT                    PIC X(254).
003800     05  FILLER                      PIC X(01) VALUE SPACE.
003900
004000* TEMP-TXT IS SIZED FOR THE WIDEST FIELD SIGLEN IS CALLED WITH
004100* (MEMBER-ADDRESS, 60 BYTES); THE NAME AND ADDRESS VIEWS BELOW
004200* LET A DEBUG DISPLAY SHOW WHICH KIND OF FIELD CAME IN WITHOUT
004300* A SEPARATE SWITCH.
004400 01  TEMP-TXT-NAME-VIEW REDEFINES TEMP-TXT.
004500     05  TEMP-TXT-NAME-PART          PIC X(40).
004600     05  FILLER                      PIC X(214).
004700 01  TEMP-TXT-ADDR-VIEW REDEFINES TEMP-TXT.
004800     05  TEMP-TXT-ADDR-PART          PIC X(60).
004900     05  FILLER                      PIC X(194).
005000 01  TEMP-TXT-CCCD-VIEW REDEFINES TEMP-TXT.
005100     05  TEMP-TXT-CCCD-PART          PIC X(12).
005200     05  FILLER                      PIC X(242).
005300
005400 LINKAGE SECTION.
005500 01  TEXT1                           PIC X(255).
005600 01  RETURN-LTH                      PIC S9(4).
005700
005800 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005900 000-CALC-SIG-LEN.
006000     MOVE 0 TO L.
006100     MOVE ZERO TO RETURN-LTH.
006200     MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.                    050293JS
006300     INSPECT TEMP-TXT
006400               REPLACING ALL LOW-VALUES BY SPACES.
006500     INSPECT TEMP-TXT
006600                    TALLYING L FOR LEADING SPACES.
006700     COMPUTE L = LENGTH OF TEXT1 - L.
006800     ADD L TO RETURN-LTH.
006900     GOBACK.
