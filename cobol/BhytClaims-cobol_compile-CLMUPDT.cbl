000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLMUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/30/95.
000700 DATE-COMPILED. 09/30/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CLMUPDT APPLIES STATUS-CHANGE REQUESTS TO THE CLAIM MASTER.
001100*    EACH REQUEST NAMES A CLAIM NUMBER AND THE STATUS THE REVIEWER
001200*    WANTS TO MOVE IT TO.  ONLY THESE TRANSITIONS ARE LEGAL:
001300*         SUBMITTED -> REVIEWING
001400*         REVIEWING -> APPROVED
001500*         REVIEWING -> REJECTED
001600*         APPROVED  -> PAID
001700*    ANYTHING ELSE IS REJECTED WITH A REASON CODE AND LOGGED; THE
001800*    CLAIM ITSELF IS LEFT UNCHANGED.  EVERY SUCCESSFUL TRANSITION
001900*    REWRITES THE CLAIM MASTER AND APPENDS A STATUS-HISTORY
002000*    RECORD SHOWING THE OLD AND NEW STATUS.
002100*
002200*    09-30-95  JS    ORIGINAL, WRITTEN AS DALYUPDT FOR THE
002300*                    PATIENT-ACCOUNTING SYSTEM (POSTED THE DAILY
002400*                    EQUIPMENT-CHARGE SEARCH RESULTS BACK TO THE
002500*                    PATIENT MASTER BY REWRITE-BY-KEY).
002600*    10-18-95  JS    REWORKED AS CLMUPDT FOR BHYTCLMS - THE
002700*                    EQUIPMENT-CHARGE POSTING BECAME THE CLAIM
002800*                    STATUS-TRANSITION VALIDATION AND REWRITE,
002900*                    DROPPED THE DIAGNOSTIC-CODE RECONCILIATION
003000*                    (NO BHYTCLMS EQUIVALENT) (REQUEST 95-188).
003100*    01-09-97  DPB   ADDED REASON CODE 303 (BAD STATUS CODE ON
003200*                    THE REQUEST ITSELF) - PREVIOUSLY A BAD CODE
003300*                    FELL THROUGH TO THE ILLEGAL-TRANSITION TEST
003400*                    AND CAME OUT AS REASON 301, WHICH CONFUSED
003500*                    THE REVIEWERS (REQUEST 97-011).
003600*    02-19-99  KLD   Y2K SWEEP - NO DATE ARITHMETIC IN THIS
003700*                    PROGRAM, NO CHANGE REQUIRED.  LOGGED PER
003800*                    STANDARD 99-1.
003900*    04-02-99  KLD   ADDED THE BROKEN-OUT CLAIM-NUMBER REDEFINES
004000*                    ON THE STATUS-CHANGE-FILE RECORD SO THE
004100*                    YEAR-MONTH SEGMENT COULD BE PULLED OFF A
004200*                    REQUEST FOR TRACING WITHOUT UNSTRING, THE
004300*                    SAME AS CLAIMREC (REQUEST 99-042).
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT STATUS-CHANGE-FILE
005800     ASSIGN TO UT-S-STCHG
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS RQFCODE.
006100
006200     SELECT STATUS-HISTORY-FILE
006300     ASSIGN TO UT-S-STAHIST
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS SHFCODE.
006600
006700     SELECT CLAIM-MASTR
006800            ASSIGN       TO CLAIMMSTR
006900            ORGANIZATION IS INDEXED
007000            ACCESS MODE  IS RANDOM
007100            RECORD KEY   IS CLM-CLAIM-NUMBER
007200            FILE STATUS  IS CMFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC                      PIC X(80).
008300
008400****** ONE STATUS-CHANGE REQUEST PER LINE - CLAIM NUMBER, THE
008500****** STATUS CODE TO MOVE IT TO, AND WHO ASKED FOR THE CHANGE.
008600 FD  STATUS-CHANGE-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 30 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS FD-STATUS-CHANGE-REC.
009200 01  FD-STATUS-CHANGE-REC.
009300     05  STCHG-CLAIM-NUMBER           PIC X(16).
009400     05  STCHG-CLAIM-NUMBER-R REDEFINES                          040299KL
009500             STCHG-CLAIM-NUMBER.                                 040299KL
009600         10  STCHG-NUM-LITERAL        PIC X(04).                 040299KL
009700         10  STCHG-NUM-CCYY           PIC 9(04).                 040299KL
009800         10  STCHG-NUM-MM             PIC 9(02).                 040299KL
009900         10  STCHG-NUM-SEQ            PIC 9(06).                 040299KL
010000     05  STCHG-NEW-STATUS             PIC X(01).
010100     05  STCHG-CHANGED-BY             PIC X(10).
010200     05  STCHG-CHANGED-BY-R REDEFINES STCHG-CHANGED-BY.
010300         10  STCHG-CHANGED-BY-INITL   PIC X(03).
010400         10  STCHG-CHANGED-BY-REST    PIC X(07).
010500     05  FILLER                       PIC X(03).
010600
010700 FD  STATUS-HISTORY-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 72 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS FD-STATUS-HISTORY-REC.
011300 01  FD-STATUS-HISTORY-REC           PIC X(72).
011400
011500 FD  CLAIM-MASTR
011600     RECORD CONTAINS 119 CHARACTERS
011700     DATA RECORD IS CLAIM-RECORD.
011800     COPY CLAIMREC.
011900
012000 WORKING-STORAGE SECTION.
012100 01  FILE-STATUS-CODES.
012200     05  RQFCODE                     PIC X(2).
012300         88  NO-MORE-REQUESTS            VALUE "10".
012400     05  SHFCODE                     PIC X(2).
012500     05  CMFCODE                     PIC X(2).
012600         88  CLAIM-FOUND-ON-MASTR        VALUE "00".
012700         88  CLAIM-NOT-ON-MASTR          VALUE "23".
012800     05  FILLER                      PIC X(02) VALUE SPACES.
012900
013000 01  WS-STATUS-HISTORY-REC-OUT.
013100     COPY STAHIST.
013200
013300 77  WS-OLD-STATUS                   PIC X(01).
013400 77  WS-REJECT-REASON                PIC X(03).
013500 77  WS-REJECTED-SW                  PIC X(01).
013600     88  WS-TRANSITION-REJECTED           VALUE "Y".
013700
013800 01  COUNTERS-AND-ACCUMULATORS.
013900     05  RECORDS-READ                PIC S9(9) COMP.
014000     05  TRANSITIONS-APPLIED         PIC S9(9) COMP.
014100     05  TRANSITIONS-REJECTED        PIC S9(9) COMP.
014200     05  FILLER                      PIC X(02) VALUE SPACES.
014300
014400 01  WS-DETAIL-LINE.
014500     05  FILLER                      PIC X(04) VALUE SPACES.
014600     05  WSD-CLAIM-NUMBER            PIC X(16).
014700     05  FILLER                      PIC X(02) VALUE SPACES.
014800     05  WSD-OLD-STATUS              PIC X(01).
014900     05  FILLER                      PIC X(04) VALUE SPACES.
015000     05  WSD-NEW-STATUS              PIC X(01).
015100     05  FILLER                      PIC X(04) VALUE SPACES.
015200     05  WSD-REASON                  PIC X(03).
015300     05  FILLER                      PIC X(45) VALUE SPACES.
015400
015500 01  WS-HEADING-LINE-1.
015600     05  FILLER                      PIC X(35) VALUE
015700             "BHYT CLAIMS - STATUS UPDATE REPORT".
015800     05  FILLER                      PIC X(45) VALUE SPACES.
015900
016000 COPY ABENDREC.
016100
016200 PROCEDURE DIVISION.
016300 000-MAINLINE.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
016600             UNTIL NO-MORE-REQUESTS.
016700     PERFORM 900-CLEANUP THRU 900-EXIT.
016800     MOVE ZERO TO RETURN-CODE.
016900     GOBACK.
017000
017100 000-HOUSEKEEPING.
017200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017300     DISPLAY "******** BEGIN JOB CLMUPDT ********".
017400     OPEN INPUT STATUS-CHANGE-FILE.
017500     OPEN OUTPUT SYSOUT, STATUS-HISTORY-FILE.
017600     OPEN I-O CLAIM-MASTR.
017700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017800
017900     WRITE SYSOUT-REC FROM WS-HEADING-LINE-1.
018000
018100     READ STATUS-CHANGE-FILE
018200         AT END
018300         MOVE "10" TO RQFCODE
018400     END-READ.
018500 000-EXIT.
018600     EXIT.
018700
018800 100-PROCESS-ONE-REQUEST.
018900     MOVE "100-PROCESS-ONE-REQUEST" TO PARA-NAME.
019000     ADD 1 TO RECORDS-READ.
019100     MOVE "N" TO WS-REJECTED-SW.
019200     MOVE SPACES TO WS-REJECT-REASON WS-OLD-STATUS.
019300
019400     PERFORM 210-CHECK-NEW-STATUS-CODE THRU 210-EXIT.
019500
019600     IF NOT WS-TRANSITION-REJECTED
019700         PERFORM 220-READ-CLAIM THRU 220-EXIT
019800     END-IF.
019900
020000     IF NOT WS-TRANSITION-REJECTED
020100         PERFORM 230-CHECK-TRANSITION THRU 230-EXIT
020200     END-IF.
020300
020400     IF WS-TRANSITION-REJECTED
020500         PERFORM 710-WRITE-REJECT THRU 710-EXIT
020600     ELSE
020700         PERFORM 400-APPLY-TRANSITION THRU 400-EXIT
020800     END-IF.
020900
021000     READ STATUS-CHANGE-FILE
021100         AT END
021200         MOVE "10" TO RQFCODE
021300     END-READ.
021400 100-EXIT.
021500     EXIT.
021600
021700 210-CHECK-NEW-STATUS-CODE.
021800     MOVE "210-CHECK-NEW-STATUS-CODE" TO PARA-NAME.
021900     IF STCHG-NEW-STATUS NOT = "V" AND
022000        STCHG-NEW-STATUS NOT = "A" AND
022100        STCHG-NEW-STATUS NOT = "R" AND
022200        STCHG-NEW-STATUS NOT = "P"
022300         MOVE "303" TO WS-REJECT-REASON                           010997DP
022400         MOVE "Y" TO WS-REJECTED-SW
022500     END-IF.
022600 210-EXIT.
022700     EXIT.
022800
022900 220-READ-CLAIM.
023000     MOVE "220-READ-CLAIM" TO PARA-NAME.
023100     MOVE STCHG-CLAIM-NUMBER TO CLM-CLAIM-NUMBER.
023200     READ CLAIM-MASTR INTO CLAIM-RECORD.
023300     IF NOT CLAIM-FOUND-ON-MASTR
023400         MOVE "302" TO WS-REJECT-REASON
023500         MOVE "Y" TO WS-REJECTED-SW
023600     ELSE
023700         MOVE CLM-CLAIM-STATUS TO WS-OLD-STATUS
023800     END-IF.
023900 220-EXIT.
024000     EXIT.
024100
024200 230-CHECK-TRANSITION.
024300     MOVE "230-CHECK-TRANSITION" TO PARA-NAME.
024400     EVALUATE TRUE
024500         WHEN CLM-STATUS-SUBMITTED AND STCHG-NEW-STATUS = "V"
024600             CONTINUE
024700         WHEN CLM-STATUS-REVIEWING AND STCHG-NEW-STATUS = "A"
024800             CONTINUE
024900         WHEN CLM-STATUS-REVIEWING AND STCHG-NEW-STATUS = "R"
025000             CONTINUE
025100         WHEN CLM-STATUS-APPROVED AND STCHG-NEW-STATUS = "P"
025200             CONTINUE
025300         WHEN OTHER
025400             MOVE "301" TO WS-REJECT-REASON
025500             MOVE "Y" TO WS-REJECTED-SW
025600     END-EVALUATE.
025700 230-EXIT.
025800     EXIT.
025900
026000 400-APPLY-TRANSITION.
026100     MOVE "400-APPLY-TRANSITION" TO PARA-NAME.
026200     MOVE STCHG-NEW-STATUS TO CLM-CLAIM-STATUS.
026300
026400     REWRITE CLAIM-RECORD
026500         INVALID KEY
026600             MOVE "** PROBLEM REWRITING CLAIM-MASTR"
026700                  TO ABEND-REASON
026800             MOVE CMFCODE TO EXPECTED-VAL
026900             GO TO 1000-ABEND-RTN
027000     END-REWRITE.
027100
027200     MOVE STCHG-CLAIM-NUMBER TO STAHST-CLAIM-NUMBER.
027300     MOVE WS-OLD-STATUS TO STAHST-OLD-STATUS.
027400     MOVE STCHG-NEW-STATUS TO STAHST-NEW-STATUS.
027500     MOVE STCHG-CHANGED-BY TO STAHST-CHANGED-BY.
027600     MOVE "STATUS TRANSITION APPLIED" TO STAHST-REASON.
027700     WRITE FD-STATUS-HISTORY-REC FROM WS-STATUS-HISTORY-REC-OUT.
027800
027900     ADD 1 TO TRANSITIONS-APPLIED.
028000
028100     MOVE STCHG-CLAIM-NUMBER TO WSD-CLAIM-NUMBER.
028200     MOVE WS-OLD-STATUS TO WSD-OLD-STATUS.
028300     MOVE STCHG-NEW-STATUS TO WSD-NEW-STATUS.
028400     MOVE SPACES TO WSD-REASON.
028500     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
028600 400-EXIT.
028700     EXIT.
028800
028900 710-WRITE-REJECT.
029000     MOVE "710-WRITE-REJECT" TO PARA-NAME.
029100     ADD 1 TO TRANSITIONS-REJECTED.
029200     MOVE STCHG-CLAIM-NUMBER TO WSD-CLAIM-NUMBER.
029300     MOVE WS-OLD-STATUS TO WSD-OLD-STATUS.
029400     MOVE STCHG-NEW-STATUS TO WSD-NEW-STATUS.
029500     MOVE WS-REJECT-REASON TO WSD-REASON.
029600     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
029700 710-EXIT.
029800     EXIT.
029900
030000 900-CLEANUP.
030100     MOVE "900-CLEANUP" TO PARA-NAME.
030200     CLOSE STATUS-CHANGE-FILE, STATUS-HISTORY-FILE, CLAIM-MASTR,
030300           SYSOUT.
030400     DISPLAY "** REQUESTS READ **".
030500     DISPLAY RECORDS-READ.
030600     DISPLAY "** TRANSITIONS APPLIED **".
030700     DISPLAY TRANSITIONS-APPLIED.
030800     DISPLAY "** TRANSITIONS REJECTED **".
030900     DISPLAY TRANSITIONS-REJECTED.
031000     DISPLAY "******** NORMAL END OF JOB CLMUPDT ********".
031100 900-EXIT.
031200     EXIT.
031300
031400 1000-ABEND-RTN.
031500     WRITE SYSOUT-REC FROM ABEND-REC.
031600     CLOSE STATUS-CHANGE-FILE, STATUS-HISTORY-FILE, CLAIM-MASTR,
031700           SYSOUT.
031800     DISPLAY "*** ABNORMAL END OF JOB - CLMUPDT ***" UPON CONSOLE.
031900     DIVIDE ZERO-VAL INTO ONE-VAL.
