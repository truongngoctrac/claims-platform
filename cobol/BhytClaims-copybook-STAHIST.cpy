000100******************************************************************
000200*    COPYBOOK  STAHIST
000300*    STATUS-HISTORY AUDIT RECORD - ONE ENTRY PER CLAIM CREATION
000400*    OR STATUS TRANSITION.  APPEND-ONLY, LINE-SEQUENTIAL, WRITTEN
000500*    BY BOTH CLMADJ (CREATION) AND CLMUPDT (TRANSITIONS).
000600*
000700*    07-11-88  RTS   ORIGINAL LAYOUT.
000800******************************************************************
000900 01  STATUS-HISTORY-RECORD.
001000     05  STAHST-CLAIM-NUMBER         PIC X(16).
001100     05  STAHST-OLD-STATUS           PIC X(01).
001200     05  STAHST-NEW-STATUS           PIC X(01).
001300         88  STAHST-NEW-SUBMITTED          VALUE "S".
001400         88  STAHST-NEW-REVIEWING          VALUE "V".
001500         88  STAHST-NEW-APPROVED           VALUE "A".
001600         88  STAHST-NEW-REJECTED           VALUE "R".
001700         88  STAHST-NEW-PAID               VALUE "P".
001800     05  STAHST-CHANGED-BY           PIC X(10).
001900     05  STAHST-REASON               PIC X(40).
002000     05  FILLER                      PIC X(04) VALUE SPACES.
