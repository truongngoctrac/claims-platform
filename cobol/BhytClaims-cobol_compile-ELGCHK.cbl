000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ELGCHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/14/93.
000700 DATE-COMPILED. 07/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    ELGCHK ANSWERS "IS THIS CARD ELIGIBLE, AND FOR WHAT" WITHOUT
001100*    SUBMITTING AN ACTUAL CLAIM.  IT READS A SMALL BATCH OF
001200*    ELIGIBILITY-INQUIRY REQUESTS (CARD NUMBER, CHECK DATE), RUNS
001300*    THE SAME CARD LOOKUP AND CRDVAL CHECK CLMADJ USES, AND WHEN
001400*    THE CARD IS VALID SCANS THE COVERAGE-POLICY MASTER FOR
001500*    APPLICABLE POLICIES OF THE CARD'S CARD TYPE, REPORTING THE
001600*    DISTINCT POLICY TYPES, THE DISTINCT FACILITY LEVELS, AND HOW
001700*    MANY POLICIES APPLY.  USED BY THE FRONT-DESK CLERKS BEFORE
001800*    THEY ADMIT A PATIENT, SO IT RUNS AS A SHORT STAND-ALONE STEP
001900*    RATHER THAN INSIDE THE NIGHTLY CLMADJ RUN.
002000*
002100*    07-14-93  JS    ORIGINAL, WRITTEN AS TRMTSRCH FOR THE
002200*                    PATIENT-ACCOUNTING SYSTEM (LAB-TEST TABLE
002300*                    LOOKUP AGAINST SORTED TREATMENT RECORDS).
002400*    08-02-93  JS    REWORKED AS ELGCHK FOR BHYTCLMS - THE
002500*                    LAB-TEST TABLE LOAD/SEARCH BECAME THE
002600*                    COVERAGE-POLICY TABLE LOAD/SEARCH, AND THE
002700*                    OUTPUT BECAME AN ELIGIBILITY REPORT LINE
002800*                    INSTEAD OF A COST-ANNOTATED TREATMENT RECORD
002900*                    (REQUEST 93-006).
003000*    11-02-93  JS    ADDED THE CRDVAL CALL FOR THE CARD-VALIDITY
003100*                    TEST, SHARED WITH CLMADJ (REQUEST 93-014).
003200*    04-19-96  DPB   ADDED THE DISTINCT-FACILITY-LEVEL TALLY -
003300*                    THE CLERKS WANTED TO KNOW WHICH FACILITY
003400*                    TIERS A CARD COULD BE USED AT, NOT JUST HOW
003500*                    MANY POLICIES MATCHED (REQUEST 96-055).
003600*    02-19-99  KLD   Y2K SWEEP - CHECK-DATE IS ALREADY AN 8-DIGIT
003700*                    CCYYMMDD FIELD, VERIFIED AGAINST 1999/2000
003800*                    TEST TRANSACTIONS, NO CODE CHANGE.  LOGGED
003900*                    PER STANDARD 99-1.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT ELIGIBILITY-REQUEST-FILE
005400     ASSIGN TO UT-S-ELGREQ
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS RQFCODE.
005700
005800     SELECT COVERAGE-POLICY-FILE
005900     ASSIGN TO UT-S-COVPLCY
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS CPFCODE.
006200
006300     SELECT INSURANCE-CARD-FILE
006400     ASSIGN TO UT-S-INSCARD
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS ICFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC                      PIC X(80).
007700
007800****** ONE REQUEST PER LINE - CARD NUMBER PLUS THE DATE TO CHECK
007900****** ELIGIBILITY AS OF (NORMALLY TODAY'S DATE, BUT A CLERK CAN
008000****** ASK "WOULD THIS CARD BE GOOD ON SUCH-AND-SUCH A DATE").
008100 FD  ELIGIBILITY-REQUEST-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 25 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS FD-ELIGIBILITY-REQUEST-REC.
008700 01  FD-ELIGIBILITY-REQUEST-REC.
008800     05  ELGREQ-CARD-NUMBER           PIC X(15).
008900     05  ELGREQ-CHECK-DATE            PIC 9(8).
009000     05  ELGREQ-CHECK-DATE-R REDEFINES ELGREQ-CHECK-DATE.
009100         10  ELGREQ-CHK-CCYY          PIC 9(4).
009200         10  ELGREQ-CHK-MM            PIC 9(2).
009300         10  ELGREQ-CHK-DD            PIC 9(2).
009400     05  FILLER                       PIC X(02) VALUE SPACES.
009500
009600 FD  COVERAGE-POLICY-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 108 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-COVERAGE-POLICY-REC.
010200 01  FD-COVERAGE-POLICY-REC          PIC X(108).
010300
010400 FD  INSURANCE-CARD-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 108 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-INSURANCE-CARD-REC.
011000 01  FD-INSURANCE-CARD-REC           PIC X(108).
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  RQFCODE                     PIC X(2).
011500         88  NO-MORE-REQUESTS            VALUE "10".
011600     05  CPFCODE                     PIC X(2).
011700         88  NO-MORE-POLICIES            VALUE "10".
011800     05  ICFCODE                     PIC X(2).
011900         88  NO-MORE-CARDS               VALUE "10".
012000     05  FILLER                      PIC X(02) VALUE SPACES.
012100
012200 01  WS-COVERAGE-POLICY-REC-IN.
012300     COPY COVPLCY.
012400 01  WS-INSURANCE-CARD-REC-IN.
012500     COPY INSCARD.
012600
012700 01  WS-POLICY-TABLE.
012800     05  CP-ENTRY OCCURS 500 TIMES INDEXED BY CP-IDX.
012900         10  CP-POLICY-TYPE          PIC X(01).
013000         10  CP-CARD-TYPE-CODE       PIC X(10).
013100         10  CP-FACILITY-LEVEL       PIC X(01).
013200         10  CP-EFFECTIVE-FROM       PIC 9(8).
013300         10  CP-EFFECTIVE-TO         PIC 9(8).
013400         10  CP-ACTIVE-FLAG          PIC X(01).
013500 77  WS-POLICY-COUNT                 PIC S9(4) COMP VALUE ZERO.
013600
013700 01  WS-CARD-TABLE.
013800     05  IC-ENTRY OCCURS 5000 TIMES INDEXED BY IC-IDX.
013900         10  IC-CARD-NUMBER          PIC X(15).
014000         10  IC-CARD-TYPE-CODE       PIC X(10).
014100         10  IC-VALID-FROM           PIC 9(8).
014200         10  IC-VALID-TO             PIC 9(8).
014300         10  IC-CARD-STATUS          PIC X(01).
014400 77  WS-CARD-COUNT                   PIC S9(4) COMP VALUE ZERO.
014500
014600* DISTINCT-VALUE TALLY TABLES FOR THE 4 LEGAL POLICY TYPES AND THE
014700* 4 LEGAL FACILITY LEVELS - SMALL ENOUGH TO JUST HOLD A FLAG PER
014800* POSSIBLE VALUE RATHER THAN A GENERAL-PURPOSE SET.
014900 01  WS-POLICY-TYPE-SEEN.
015000     05  WS-PT-SEEN-I                PIC X(01) VALUE "N".
015100     05  WS-PT-SEEN-O                PIC X(01) VALUE "N".
015200     05  WS-PT-SEEN-E                PIC X(01) VALUE "N".
015300     05  WS-PT-SEEN-P                PIC X(01) VALUE "N".
015400     05  FILLER                      PIC X(02) VALUE SPACES.
015500 01  WS-FACILITY-LEVEL-SEEN.
015600     05  WS-FL-SEEN-1                PIC X(01) VALUE "N".
015700     05  WS-FL-SEEN-2                PIC X(01) VALUE "N".
015800     05  WS-FL-SEEN-3                PIC X(01) VALUE "N".
015900     05  WS-FL-SEEN-4                PIC X(01) VALUE "N".
016000     05  FILLER                      PIC X(02) VALUE SPACES.
016100
016200 77  WS-APPLICABLE-COUNT             PIC S9(5) COMP.
016300 77  WS-DISTINCT-TYPE-COUNT          PIC S9(5) COMP.
016400 77  WS-DISTINCT-LEVEL-COUNT         PIC S9(5) COMP.
016500
016600 77  WS-FOUND-CARD-SW                PIC X(01).
016700     88  WS-CARD-FOUND                    VALUE "Y".
016800 77  WS-CARD-TYPE-HOLD               PIC X(10).
016900
017000 01  CRDVAL-REC.
017100     05  CRDVAL-CARD-STATUS          PIC X(01).
017200     05  CRDVAL-VALID-FROM           PIC 9(8).
017300     05  CRDVAL-VALID-TO             PIC 9(8).
017400     05  CRDVAL-CHECK-DATE           PIC 9(8).
017500     05  CRDVAL-IS-VALID             PIC X(01).
017600     05  CRDVAL-REASON-NOT-ACTIVE    PIC X(01).
017700     05  CRDVAL-REASON-NOT-YET       PIC X(01).
017800     05  CRDVAL-REASON-EXPIRED       PIC X(01).
017900     05  CRDVAL-DAYS-TO-EXPIRY       PIC S9(5) COMP.
018000     05  CRDVAL-FILLER-01            PIC X(02) VALUE SPACES.
018100 77  CRDVAL-RETURN-CD                PIC 9(4) COMP.
018200
018300 01  COUNTERS-AND-ACCUMULATORS.
018400     05  RECORDS-READ                PIC S9(9) COMP.
018500     05  ELIGIBLE-COUNT               PIC S9(9) COMP.
018600     05  INELIGIBLE-COUNT             PIC S9(9) COMP.
018700     05  FILLER                      PIC X(02) VALUE SPACES.
018800
018900 01  WS-DETAIL-LINE.
019000     05  FILLER                      PIC X(02) VALUE SPACES.
019100     05  WSD-CARD-NUMBER             PIC X(15).
019200     05  FILLER                      PIC X(02) VALUE SPACES.
019300     05  WSD-ELIGIBLE                PIC X(11).
019400     05  FILLER                      PIC X(02) VALUE SPACES.
019500     05  WSD-POLICY-TYPES            PIC X(04).
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700     05  WSD-FACILITY-LEVELS         PIC X(04).
019800     05  FILLER                      PIC X(02) VALUE SPACES.
019900     05  WSD-APPL-COUNT              PIC ZZ9.
020000     05  FILLER                      PIC X(34) VALUE SPACES.
020100
020200 01  WS-HEADING-LINE-1.
020300     05  FILLER                      PIC X(40) VALUE
020400             "BHYT CLAIMS - ELIGIBILITY INQUIRY REPORT".
020500     05  FILLER                      PIC X(40) VALUE SPACES.
020600
020700 COPY ABENDREC.
020800
020900 PROCEDURE DIVISION.
021000 000-MAINLINE.
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
021300             UNTIL NO-MORE-REQUESTS.
021400     PERFORM 900-CLEANUP THRU 900-EXIT.
021500     MOVE ZERO TO RETURN-CODE.
021600     GOBACK.
021700
021800 000-HOUSEKEEPING.
021900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022000     DISPLAY "******** BEGIN JOB ELGCHK ********".
022100     OPEN INPUT ELIGIBILITY-REQUEST-FILE, COVERAGE-POLICY-FILE,
022200                INSURANCE-CARD-FILE.
022300     OPEN OUTPUT SYSOUT.
022400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022500
022600     PERFORM 060-LOAD-POLICIES THRU 060-EXIT
022700             VARYING CP-IDX FROM 1 BY 1
022800             UNTIL NO-MORE-POLICIES.
022900     PERFORM 080-LOAD-CARDS THRU 080-EXIT
023000             VARYING IC-IDX FROM 1 BY 1
023100             UNTIL NO-MORE-CARDS.
023200
023300     WRITE SYSOUT-REC FROM WS-HEADING-LINE-1.
023400
023500     READ ELIGIBILITY-REQUEST-FILE
023600         AT END
023700         MOVE "10" TO RQFCODE
023800     END-READ.
023900 000-EXIT.
024000     EXIT.
024100
024200 060-LOAD-POLICIES.
024300     MOVE "060-LOAD-POLICIES" TO PARA-NAME.
024400     READ COVERAGE-POLICY-FILE INTO WS-COVERAGE-POLICY-REC-IN
024500         AT END
024600         MOVE "10" TO CPFCODE
024700         GO TO 060-EXIT
024800     END-READ.
024900     MOVE COVPLC-POLICY-TYPE TO CP-POLICY-TYPE(CP-IDX).
025000     MOVE COVPLC-CARD-TYPE-CODE TO CP-CARD-TYPE-CODE(CP-IDX).
025100     MOVE COVPLC-FACILITY-LEVEL TO CP-FACILITY-LEVEL(CP-IDX).
025200     MOVE COVPLC-EFFECTIVE-FROM TO CP-EFFECTIVE-FROM(CP-IDX).
025300     MOVE COVPLC-EFFECTIVE-TO TO CP-EFFECTIVE-TO(CP-IDX).
025400     MOVE COVPLC-ACTIVE-FLAG TO CP-ACTIVE-FLAG(CP-IDX).
025500     ADD 1 TO WS-POLICY-COUNT.
025600 060-EXIT.
025700     EXIT.
025800
025900 080-LOAD-CARDS.
026000     MOVE "080-LOAD-CARDS" TO PARA-NAME.
026100     READ INSURANCE-CARD-FILE INTO WS-INSURANCE-CARD-REC-IN
026200         AT END
026300         MOVE "10" TO ICFCODE
026400         GO TO 080-EXIT
026500     END-READ.
026600     MOVE INSCRD-CARD-NUMBER TO IC-CARD-NUMBER(IC-IDX).
026700     MOVE INSCRD-CARD-TYPE-CODE TO IC-CARD-TYPE-CODE(IC-IDX).
026800     MOVE INSCRD-VALID-FROM TO IC-VALID-FROM(IC-IDX).
026900     MOVE INSCRD-VALID-TO TO IC-VALID-TO(IC-IDX).
027000     MOVE INSCRD-CARD-STATUS TO IC-CARD-STATUS(IC-IDX).
027100     ADD 1 TO WS-CARD-COUNT.
027200 080-EXIT.
027300     EXIT.
027400
027500 100-PROCESS-ONE-REQUEST.
027600     MOVE "100-PROCESS-ONE-REQUEST" TO PARA-NAME.
027700     ADD 1 TO RECORDS-READ.
027800     MOVE "N" TO WS-FOUND-CARD-SW.
027900     MOVE SPACES TO WSD-ELIGIBLE.
028000     MOVE ZERO TO WS-APPLICABLE-COUNT.
028100     MOVE SPACES TO WSD-POLICY-TYPES WSD-FACILITY-LEVELS.
028200     MOVE ZERO TO WSD-APPL-COUNT.
028300
028400     PERFORM 200-FIND-CARD THRU 200-EXIT.
028500
028600     IF WS-CARD-FOUND
028700         PERFORM 230-CHECK-CARD-VALIDITY THRU 230-EXIT
028800     END-IF.
028900
029000     IF WSD-ELIGIBLE = "ELIGIBLE"
029100         PERFORM 300-SCAN-POLICIES-RTN THRU 300-EXIT
029200     END-IF.
029300
029400     PERFORM 700-WRITE-ELIGIBILITY THRU 700-EXIT.
029500
029600     READ ELIGIBILITY-REQUEST-FILE
029700         AT END
029800         MOVE "10" TO RQFCODE
029900     END-READ.
030000 100-EXIT.
030100     EXIT.
030200
030300 200-FIND-CARD.
030400     MOVE "200-FIND-CARD" TO PARA-NAME.
030500     SET IC-IDX TO 1.
030600     SEARCH IC-ENTRY
030700         AT END
030800             MOVE "NOT ELIGIBLE" TO WSD-ELIGIBLE
030900         WHEN IC-CARD-NUMBER(IC-IDX) = ELGREQ-CARD-NUMBER
031000             MOVE "Y" TO WS-FOUND-CARD-SW
031100             MOVE IC-CARD-TYPE-CODE(IC-IDX) TO WS-CARD-TYPE-HOLD
031200     END-SEARCH.
031300 200-EXIT.
031400     EXIT.
031500
031600 230-CHECK-CARD-VALIDITY.
031700     MOVE "230-CHECK-CARD-VALIDITY" TO PARA-NAME.
031800     MOVE IC-CARD-STATUS(IC-IDX) TO CRDVAL-CARD-STATUS.
031900     MOVE IC-VALID-FROM(IC-IDX) TO CRDVAL-VALID-FROM.
032000     MOVE IC-VALID-TO(IC-IDX) TO CRDVAL-VALID-TO.
032100     MOVE ELGREQ-CHECK-DATE TO CRDVAL-CHECK-DATE.
032200     MOVE ZERO TO CRDVAL-RETURN-CD.
032300     CALL "CRDVAL" USING CRDVAL-REC, CRDVAL-RETURN-CD.            110293JS
032400     IF CRDVAL-IS-VALID = "Y"
032500         MOVE "ELIGIBLE" TO WSD-ELIGIBLE
032600     ELSE
032700         MOVE "NOT ELIGIBLE" TO WSD-ELIGIBLE
032800     END-IF.
032900 230-EXIT.
033000     EXIT.
033100
033200 300-SCAN-POLICIES-RTN.
033300     MOVE "300-SCAN-POLICIES-RTN" TO PARA-NAME.
033400     MOVE "N" TO WS-PT-SEEN-I WS-PT-SEEN-O
033500                 WS-PT-SEEN-E WS-PT-SEEN-P.
033600     MOVE "N" TO WS-FL-SEEN-1 WS-FL-SEEN-2
033700                 WS-FL-SEEN-3 WS-FL-SEEN-4.
033800     MOVE ZERO TO WS-APPLICABLE-COUNT.
033900
034000     PERFORM 320-TEST-ONE-POLICY THRU 320-EXIT
034100             VARYING CP-IDX FROM 1 BY 1
034200             UNTIL CP-IDX > WS-POLICY-COUNT.
034300
034400     MOVE SPACES TO WSD-POLICY-TYPES.
034500     IF WS-PT-SEEN-I = "Y" MOVE "I" TO WSD-POLICY-TYPES(1:1).
034600     IF WS-PT-SEEN-O = "Y" MOVE "O" TO WSD-POLICY-TYPES(2:1).
034700     IF WS-PT-SEEN-E = "Y" MOVE "E" TO WSD-POLICY-TYPES(3:1).
034800     IF WS-PT-SEEN-P = "Y" MOVE "P" TO WSD-POLICY-TYPES(4:1).
034900
035000     MOVE SPACES TO WSD-FACILITY-LEVELS.
035100     IF WS-FL-SEEN-1 = "Y" MOVE "1" TO WSD-FACILITY-LEVELS(1:1).
035200     IF WS-FL-SEEN-2 = "Y" MOVE "2" TO WSD-FACILITY-LEVELS(2:1).
035300     IF WS-FL-SEEN-3 = "Y" MOVE "3" TO WSD-FACILITY-LEVELS(3:1).
035400     IF WS-FL-SEEN-4 = "Y" MOVE "4" TO WSD-FACILITY-LEVELS(4:1).
035500
035600     MOVE WS-APPLICABLE-COUNT TO WSD-APPL-COUNT.
035700 300-EXIT.
035800     EXIT.
035900
036000 320-TEST-ONE-POLICY.
036100     MOVE "320-TEST-ONE-POLICY" TO PARA-NAME.
036200     IF CP-CARD-TYPE-CODE(CP-IDX) NOT = WS-CARD-TYPE-HOLD
036300         GO TO 320-EXIT.
036400     IF CP-ACTIVE-FLAG(CP-IDX) NOT = "Y"
036500         GO TO 320-EXIT.
036600     IF CP-EFFECTIVE-FROM(CP-IDX) > ELGREQ-CHECK-DATE
036700         GO TO 320-EXIT.
036800     IF CP-EFFECTIVE-TO(CP-IDX) NOT = ZERO AND
036900        CP-EFFECTIVE-TO(CP-IDX) < ELGREQ-CHECK-DATE
037000         GO TO 320-EXIT.
037100
037200     ADD 1 TO WS-APPLICABLE-COUNT.
037300     EVALUATE CP-POLICY-TYPE(CP-IDX)
037400         WHEN "I"  MOVE "Y" TO WS-PT-SEEN-I
037500         WHEN "O"  MOVE "Y" TO WS-PT-SEEN-O
037600         WHEN "E"  MOVE "Y" TO WS-PT-SEEN-E
037700         WHEN "P"  MOVE "Y" TO WS-PT-SEEN-P
037800     END-EVALUATE.
037900     EVALUATE CP-FACILITY-LEVEL(CP-IDX)                           041996DP
038000         WHEN "1"  MOVE "Y" TO WS-FL-SEEN-1
038100         WHEN "2"  MOVE "Y" TO WS-FL-SEEN-2
038200         WHEN "3"  MOVE "Y" TO WS-FL-SEEN-3
038300         WHEN "4"  MOVE "Y" TO WS-FL-SEEN-4
038400     END-EVALUATE.
038500 320-EXIT.
038600     EXIT.
038700
038800 700-WRITE-ELIGIBILITY.
038900     MOVE "700-WRITE-ELIGIBILITY" TO PARA-NAME.
039000     MOVE ELGREQ-CARD-NUMBER TO WSD-CARD-NUMBER.
039100     IF WSD-ELIGIBLE = "ELIGIBLE"
039200         ADD 1 TO ELIGIBLE-COUNT
039300     ELSE
039400         ADD 1 TO INELIGIBLE-COUNT
039500     END-IF.
039600     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
039700 700-EXIT.
039800     EXIT.
039900
040000 900-CLEANUP.
040100     MOVE "900-CLEANUP" TO PARA-NAME.
040200     CLOSE ELIGIBILITY-REQUEST-FILE, COVERAGE-POLICY-FILE,
040300           INSURANCE-CARD-FILE, SYSOUT.
040400     DISPLAY "** REQUESTS READ **".
040500     DISPLAY RECORDS-READ.
040600     DISPLAY "** ELIGIBLE **".
040700     DISPLAY ELIGIBLE-COUNT.
040800     DISPLAY "** NOT ELIGIBLE **".
040900     DISPLAY INELIGIBLE-COUNT.
041000     DISPLAY "******** NORMAL END OF JOB ELGCHK ********".
041100 900-EXIT.
041200     EXIT.
041300
041400 1000-ABEND-RTN.
041500     WRITE SYSOUT-REC FROM ABEND-REC.
041600     PERFORM 900-CLEANUP THRU 900-EXIT.
041700     DISPLAY "*** ABNORMAL END OF JOB - ELGCHK ***" UPON CONSOLE.
041800     DIVIDE ZERO-VAL INTO ONE-VAL.
